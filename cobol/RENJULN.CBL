000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     RENJULN.
000400 AUTHOR.         D. STOUT.
000500 INSTALLATION.   THE SYSTEMS GROUP.
000600 DATE-WRITTEN.   FEBRUARY 1990.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*    RENJULN  --  DAY-NUMBER SUBROUTINE                         *
001200*                                                                *
001300*    CONVERTS A YYYYMMDD DATE INTO A MONOTONIC DAY NUMBER SO     *
001400*    CALLERS CAN GET A DAY-TO-DAY DIFFERENCE WITH ORDINARY       *
001500*    SUBTRACTION.  NO INTRINSIC FUNCTIONS ARE USED -- THE SHOP'S *
001600*    COMPILER LEVEL DOES NOT SUPPORT THEM.  MODELLED ON THE      *
001700*    HOME-GROWN DATE-SPLITTING IDIOM USED IN THE OLD REDEMPTION- *
001800*    ANALYSIS PROGRAM (WRKSFINL, 1997) -- SPLIT INTO Y/M/D VIA   *
001900*    A REDEFINES, THEN THE STANDARD LEAP-YEAR / CUMULATIVE-DAYS  *
002000*    TABLE ARITHMETIC.  THE RETURNED NUMBER HAS NO CALENDAR      *
002100*    MEANING OF ITS OWN -- ONLY DIFFERENCES BETWEEN TWO CALLS    *
002200*    ARE MEANINGFUL.                                             *
002300*                                                                *
002400*    CHANGE LOG                                                  *
002500*    ---------------------------------------------------------  *
002600*    900211  D.STOUT   ORIGINAL ROUTINE (RENTAL PRICING PROJ).   *
002700*    950912  M.OKAFOR  SHARED OUT TO THE REVIEW/EXPIRY STEPS     *
002800*                      VIA RENAGEH RATHER THAN BEING RE-CODED.   *
002900*    990203  T.WEBB    Y2K:  CONFIRMED WS-YMD-YEAR IS ALREADY    *
003000*                      A FULL 4-DIGIT YEAR ON EVERY CALLER --    *
003100*                      NO CENTURY WINDOWING NEEDED HERE. REN014  *
003150*    030711  R.KLEIN   RE-VERIFIED THE CUMULATIVE-DAYS TABLE     *
003160*                      AGAINST THE ROUNDED-AGE CHANGE IN RENAGEH *
003170*                      -- NO EDIT NEEDED HERE, CROSS-CHECK ONLY. *
003180*                      REN031                                    *
003200*                                                                *
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.   IBM-370.
003700 OBJECT-COMPUTER.   IBM-370.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000******************************************************************
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300*
004400 01  WS-YMD-WORK                     PIC 9(08).
004500 01  WS-YMD-WORK-R REDEFINES WS-YMD-WORK.
004600     05  WS-YMD-YEAR                 PIC 9(04).
004700     05  WS-YMD-MONTH                PIC 9(02).
004800     05  WS-YMD-DAY                  PIC 9(02).
004900*
005000 77  WS-LEAP-SWITCH                  PIC X(01) VALUE 'N'.
005100     88  WS-IS-LEAP-YEAR                 VALUE 'Y'.
005200*
005300 01  WS-CALC-FIELDS.
005400     05  WS-YEAR-PART                PIC S9(09) COMP-3 VALUE +0.
005500     05  WS-QUAD-PART                PIC S9(09) COMP-3 VALUE +0.
005600     05  WS-CENT-PART                PIC S9(09) COMP-3 VALUE +0.
005700     05  WS-QCENT-PART               PIC S9(09) COMP-3 VALUE +0.
005800     05  WS-REMAIN-4                 PIC S9(09) COMP-3 VALUE +0.
005810     05  WS-REMAIN-100               PIC S9(09) COMP-3 VALUE +0.
005820     05  WS-REMAIN-400               PIC S9(09) COMP-3 VALUE +0.
005900 01  WS-CUM-DAYS-TABLE.
006000     05  FILLER                      PIC S9(4) COMP VALUE +0.
006100     05  FILLER                      PIC S9(4) COMP VALUE +31.
006200     05  FILLER                      PIC S9(4) COMP VALUE +59.
006300     05  FILLER                      PIC S9(4) COMP VALUE +90.
006400     05  FILLER                      PIC S9(4) COMP VALUE +120.
006500     05  FILLER                      PIC S9(4) COMP VALUE +151.
006600     05  FILLER                      PIC S9(4) COMP VALUE +181.
006700     05  FILLER                      PIC S9(4) COMP VALUE +212.
006800     05  FILLER                      PIC S9(4) COMP VALUE +243.
006900     05  FILLER                      PIC S9(4) COMP VALUE +273.
007000     05  FILLER                      PIC S9(4) COMP VALUE +304.
007100     05  FILLER                      PIC S9(4) COMP VALUE +334.
007200 01  WS-CUM-DAYS-R REDEFINES WS-CUM-DAYS-TABLE.
007300     05  WS-CUM-DAYS                 PIC S9(4) COMP
007400                                     OCCURS 12 TIMES.
007500*
007600 LINKAGE SECTION.
007700 01  LK-DATE-YMD                     PIC 9(08).
007800 01  LK-DAY-NUMBER                   PIC S9(09) COMP-3.
007900******************************************************************
008000 PROCEDURE DIVISION USING LK-DATE-YMD, LK-DAY-NUMBER.
008100******************************************************************
008200*
008300 000-MAIN.
008400     MOVE LK-DATE-YMD           TO WS-YMD-WORK.
008500     PERFORM 100-SET-LEAP-SWITCH.
008600     PERFORM 200-CALC-DAY-NUMBER.
008700     GOBACK.
008800*
008900 100-SET-LEAP-SWITCH.
009000     MOVE 'N' TO WS-LEAP-SWITCH.
009010     DIVIDE WS-YMD-YEAR BY 4   GIVING WS-QUAD-PART
009020                               REMAINDER WS-REMAIN-4.
009030     DIVIDE WS-YMD-YEAR BY 100 GIVING WS-CENT-PART
009040                               REMAINDER WS-REMAIN-100.
009050     DIVIDE WS-YMD-YEAR BY 400 GIVING WS-QCENT-PART
009060                               REMAINDER WS-REMAIN-400.
009100     IF  ( WS-REMAIN-4 = 0 AND WS-REMAIN-100 NOT = 0 )
009300         OR WS-REMAIN-400 = 0
009400         MOVE 'Y' TO WS-LEAP-SWITCH
009500     END-IF.
009600*
009700 200-CALC-DAY-NUMBER.
009800     COMPUTE WS-YEAR-PART  = 365 * WS-YMD-YEAR.
009900     DIVIDE WS-YMD-YEAR BY 4   GIVING WS-QUAD-PART.
010000     DIVIDE WS-YMD-YEAR BY 100 GIVING WS-CENT-PART.
010100     DIVIDE WS-YMD-YEAR BY 400 GIVING WS-QCENT-PART.
010200     COMPUTE LK-DAY-NUMBER =
010300               WS-YEAR-PART + WS-QUAD-PART - WS-CENT-PART
010400             + WS-QCENT-PART + WS-CUM-DAYS (WS-YMD-MONTH)
010500             + WS-YMD-DAY.
010600     IF  WS-IS-LEAP-YEAR AND WS-YMD-MONTH > 2
010700         ADD 1 TO LK-DAY-NUMBER
010800     END-IF.
