000100******************************************************************
000200*                                                                *
000300*    RENRPTC  --  RUN-REPORT PRINT LINE LAYOUTS (132 COLS)      *
000400*    DZ-RENTIT BATCH RULE ENGINE  -  THE SYSTEMS GROUP           *
000500*                                                                *
000600*    ONE PRINT-LINE COPYBOOK SHARED BY ALL SIX BATCH STEPS SO    *
000700*    RUN-REPORT READS AS ONE CONSISTENT REPORT WHEN THE JCL      *
000800*    CONCATENATES THE STEPS IN FIXED ORDER (BOOKING-CREATE,      *
000900*    TRANSITION, EXPIRE, REVIEW, CATEGORY).  MODELLED ON SAM1'S  *
001000*    RPT-STATS-DETAIL / RPT-HEADER1 GROUP-ITEM STYLE.  EVERY     *
001100*    GROUP BELOW IS PADDED TO EXACTLY 132 BYTES.                 *
001200*                                                                *
001300*    CHANGE LOG                                                  *
001400*    ---------------------------------------------------------  *
001500*    900203  D.STOUT   ORIGINAL LAYOUT (BOOKING-CREATE ONLY).    *
001600*    900408  D.STOUT   ADDED TRANSITION SECTION LINES.           *
001700*    901102  D.STOUT   ADDED EXPIRE SECTION LINES.               *
001800*    950912  M.OKAFOR  ADDED REVIEW SECTION LINES.               *
001900*    960603  M.OKAFOR  ADDED CATEGORY SECTION LINES.             *
002000*    970225  M.OKAFOR  WIDENED THE DISPOSITION FIELDS TO X(18)   *
002100*                      ON THREE DETAIL LINES -- REVIEW-NOT-      *
002200*                      ALLOWED WAS TRUNCATING.  REN019           *
002250*    980330  M.OKAFOR  ADDED RPT-AVAIL-DETAIL AND RPT-GRAND-     *
002260*                      FOOTER (AVAILABILITY PROJECT) SO THE      *
002270*                      ON-DEMAND QUERY SHARES THE SAME RUN-      *
002280*                      REPORT LAYOUT AS THE NIGHTLY STEPS.       *
002290*    030512  R.KLEIN   CONFIRMED RPT-SB-TITLE (X(60)) IS WIDE    *
002295*                      ENOUGH FOR THE NEW AVAILABILITY QUERY-    *
002296*                      CLOSE BANNER TEXT -- VERIFIED ONLY.       *
002297*                      REN034                                    *
002300*                                                                *
002400******************************************************************
002500 01  RPT-RUN-HEADER.
002600     05  FILLER                      PIC X(20)
002700                     VALUE 'DZ-RENTIT RUN-REPORT'.
002800     05  FILLER                      PIC X(15) VALUE SPACES.
002900     05  RPT-RH-STEP-NAME            PIC X(30) VALUE SPACES.
003000     05  FILLER                      PIC X(11)
003100                     VALUE '   RUN DATE'.
003200     05  RPT-RH-MM                   PIC 99.
003300     05  FILLER                      PIC X VALUE '/'.
003400     05  RPT-RH-DD                   PIC 99.
003500     05  FILLER                      PIC X VALUE '/'.
003600     05  RPT-RH-YY                   PIC 99.
003700     05  FILLER                      PIC X(48) VALUE SPACES.
003800*
003900 01  RPT-SECTION-BANNER.
004000     05  FILLER                      PIC X(6) VALUE SPACES.
004100     05  RPT-SB-TITLE                PIC X(60) VALUE SPACES.
004200     05  FILLER                      PIC X(66) VALUE SPACES.
004300*
004400******************************************************************
004500*   BOOKING-CREATE SECTION DETAIL / FOOTER                       *
004600******************************************************************
004700 01  RPT-BKG-DETAIL.
004800     05  RPT-BD-SEQ                  PIC ZZZ9.
004900     05  FILLER                      PIC X(2) VALUE SPACES.
005000     05  RPT-BD-ITEM-ID              PIC X(12).
005100     05  FILLER                      PIC X(2) VALUE SPACES.
005200     05  RPT-BD-START                PIC 9(8).
005300     05  FILLER                      PIC X VALUE '-'.
005400     05  RPT-BD-END                  PIC 9(8).
005500     05  FILLER                      PIC X(2) VALUE SPACES.
005600     05  RPT-BD-DISP                 PIC X(18).
005700     05  FILLER                      PIC X(2) VALUE SPACES.
005800     05  RPT-BD-AMOUNT               PIC ZZZ,ZZZ,ZZ9.99.
005900     05  FILLER                      PIC X(59) VALUE SPACES.
006000 01  RPT-BKG-FOOTER.
006100     05  FILLER                      PIC X(10) VALUE 'REQUESTS:'.
006200     05  RPT-BF-READ                 PIC ZZZ,ZZ9.
006300     05  FILLER                      PIC X(3) VALUE SPACES.
006400     05  FILLER                      PIC X(10) VALUE 'ACCEPTED:'.
006500     05  RPT-BF-ACC                  PIC ZZZ,ZZ9.
006600     05  FILLER                      PIC X(3) VALUE SPACES.
006700     05  FILLER                      PIC X(10) VALUE 'REJECTED:'.
006800     05  RPT-BF-REJ                  PIC ZZZ,ZZ9.
006900     05  FILLER                      PIC X(3) VALUE SPACES.
007000     05  FILLER                      PIC X(12) VALUE 'ACC AMOUNT:'.
007100     05  RPT-BF-AMOUNT               PIC ZZ,ZZZ,ZZZ,ZZ9.99.
007200     05  FILLER                      PIC X(43) VALUE SPACES.
007300*
007400******************************************************************
007500*   TRANSITION SECTION DETAIL / FOOTER                           *
007600******************************************************************
007700 01  RPT-TRN-DETAIL.
007800     05  RPT-TD-BOOKING-ID           PIC X(12).
007900     05  FILLER                      PIC X(2) VALUE SPACES.
008000     05  RPT-TD-FROM-STAT            PIC X(15).
008100     05  FILLER                      PIC X VALUE '-'.
008200     05  FILLER                      PIC X VALUE '>'.
008300     05  RPT-TD-TO-STAT              PIC X(15).
008400     05  FILLER                      PIC X(2) VALUE SPACES.
008500     05  RPT-TD-DISP                 PIC X(18).
008600     05  FILLER                      PIC X(66) VALUE SPACES.
008700 01  RPT-TRN-FOOTER.
008800     05  FILLER                      PIC X(9) VALUE 'APPLIED:'.
008900     05  RPT-TF-APPLIED              PIC ZZZ,ZZ9.
009000     05  FILLER                      PIC X(3) VALUE SPACES.
009100     05  FILLER                      PIC X(10) VALUE 'REJECTED:'.
009200     05  RPT-TF-REJECTED             PIC ZZZ,ZZ9.
009300     05  FILLER                      PIC X(96) VALUE SPACES.
009400*
009500******************************************************************
009600*   EXPIRE SECTION DETAIL / FOOTER                                *
009700******************************************************************
009800 01  RPT-EXP-DETAIL.
009900     05  RPT-ED-BOOKING-ID           PIC X(12).
010000     05  FILLER                      PIC X(2) VALUE SPACES.
010100     05  RPT-ED-ITEM-ID              PIC X(12).
010200     05  FILLER                      PIC X(2) VALUE SPACES.
010300     05  RPT-ED-RENTER-ID            PIC X(12).
010400     05  FILLER                      PIC X(2) VALUE SPACES.
010500     05  FILLER                      PIC X(9) VALUE 'AGE-HRS:'.
010600     05  RPT-ED-AGE-HRS              PIC ZZZ9.9.
010700     05  FILLER                      PIC X(75) VALUE SPACES.
010800 01  RPT-EXP-FOOTER.
010900     05  FILLER                      PIC X(16) VALUE
011000                     'TOTAL EXPIRED: '.
011100     05  RPT-EF-COUNT                PIC ZZZ,ZZ9.
011200     05  FILLER                      PIC X(30) VALUE SPACES.
011300     05  RPT-EF-NONE-MSG             PIC X(40) VALUE SPACES.
011400     05  FILLER                      PIC X(39) VALUE SPACES.
011500*
011600******************************************************************
011700*   REVIEW SECTION DETAIL / FOOTER                                *
011800******************************************************************
011900 01  RPT-REV-DETAIL.
012000     05  RPT-RD-BOOKING-ID           PIC X(12).
012100     05  FILLER                      PIC X(2) VALUE SPACES.
012200     05  RPT-RD-REVIEWER-ID          PIC X(12).
012300     05  FILLER                      PIC X(2) VALUE SPACES.
012400     05  RPT-RD-DISP                 PIC X(18).
012500     05  FILLER                      PIC X(86) VALUE SPACES.
012600 01  RPT-REV-RATING-LINE.
012700     05  FILLER                      PIC X(17) VALUE
012800                     '  RATING UPDATE:'.
012900     05  RPT-RL-USER-ID              PIC X(12).
013000     05  FILLER                      PIC X(2) VALUE SPACES.
013100     05  FILLER                      PIC X(6) VALUE 'AVG =  '.
013200     05  RPT-RL-AVG                  PIC 9.99.
013300     05  FILLER                      PIC X(3) VALUE SPACES.
013400     05  FILLER                      PIC X(8) VALUE 'COUNT = '.
013500     05  RPT-RL-COUNT                PIC ZZZZ9.
013600     05  FILLER                      PIC X(75) VALUE SPACES.
013700 01  RPT-REV-FOOTER.
013800     05  FILLER                      PIC X(10) VALUE 'ACCEPTED:'.
013900     05  RPT-VF-ACC                  PIC ZZZ,ZZ9.
014000     05  FILLER                      PIC X(3) VALUE SPACES.
014100     05  FILLER                      PIC X(10) VALUE 'REJECTED:'.
014200     05  RPT-VF-REJ                  PIC ZZZ,ZZ9.
014300     05  FILLER                      PIC X(3) VALUE SPACES.
014400     05  FILLER                      PIC X(14) VALUE
014500                     'USERS UPDATED:'.
014600     05  RPT-VF-USERS                PIC ZZZ,ZZ9.
014700     05  FILLER                      PIC X(71) VALUE SPACES.
014800*
014900******************************************************************
015000*   CATEGORY SECTION DETAIL / FOOTER                              *
015100******************************************************************
015200 01  RPT-CAT-DETAIL.
015300     05  RPT-CD-DISP                 PIC X(7).
015400     05  FILLER                      PIC X(2) VALUE SPACES.
015500     05  RPT-CD-SLUG                 PIC X(20).
015600     05  FILLER                      PIC X(2) VALUE SPACES.
015700     05  RPT-CD-MSG                  PIC X(60).
015800     05  FILLER                      PIC X(41) VALUE SPACES.
015900 01  RPT-CAT-FOOTER.
016000     05  FILLER                      PIC X(9) VALUE 'CREATED:'.
016100     05  RPT-CF-CREATED              PIC ZZZ,ZZ9.
016200     05  FILLER                      PIC X(3) VALUE SPACES.
016300     05  FILLER                      PIC X(9) VALUE 'UPDATED:'.
016400     05  RPT-CF-UPDATED              PIC ZZZ,ZZ9.
016500     05  FILLER                      PIC X(3) VALUE SPACES.
016600     05  FILLER                      PIC X(9) VALUE 'SKIPPED:'.
016700     05  RPT-CF-SKIPPED              PIC ZZZ,ZZ9.
016800     05  FILLER                      PIC X(78) VALUE SPACES.
016900*
017000 01  RPT-AVAIL-DETAIL.
017100     05  RPT-AD-ITEM-ID              PIC X(12).
017200     05  FILLER                      PIC X(2) VALUE SPACES.
017300     05  RPT-AD-START                PIC 9(8).
017400     05  FILLER                      PIC X VALUE '-'.
017500     05  RPT-AD-END                  PIC 9(8).
017600     05  FILLER                      PIC X(2) VALUE SPACES.
017700     05  RPT-AD-STATUS               PIC X(15).
017800     05  FILLER                      PIC X(84) VALUE SPACES.
017900*
018000 01  RPT-GRAND-FOOTER.
018100     05  FILLER                      PIC X(24) VALUE
018200                     'END OF DZ-RENTIT RUN -- '.
018300     05  RPT-GF-MM                   PIC 99.
018400     05  FILLER                      PIC X VALUE '/'.
018500     05  RPT-GF-DD                   PIC 99.
018600     05  FILLER                      PIC X VALUE '/'.
018700     05  RPT-GF-YY                   PIC 99.
018800     05  FILLER                      PIC X(100) VALUE SPACES.
