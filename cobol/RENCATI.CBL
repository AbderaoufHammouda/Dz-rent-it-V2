000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     RENCATI.
000400 AUTHOR.         M. OKAFOR.
000500 INSTALLATION.   THE SYSTEMS GROUP.
000600 DATE-WRITTEN.   JUNE 1996.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*    RENCATI  --  CATEGORY-IMPORT BATCH STEP                     *
001200*                                                                *
001300*    STEP 5 OF THE NIGHTLY RUN (RUN ON DEMAND WHEN THE CATALOGUE  *
001400*    DESK SENDS A REVISED CSV, NOT EVERY NIGHT).  TWO PASSES --   *
001500*    PASS 1 VALIDATES EVERY CSV ROW AND COLLECTS EVERY ERROR      *
001600*    BEFORE TOUCHING THE MASTER; IF ANY ROW FAILS, THE WHOLE      *
001700*    IMPORT IS ABANDONED -- NO PARTIAL CATALOGUE UPDATES.  PASS 2 *
001800*    THEN CREATES, UPDATES OR SKIPS EACH ROW AGAINST THE EXISTING *
001900*    CATEGORY MASTER.  A BLANK SLUG IS MACHINE-GENERATED FROM THE *
002000*    NAME (LOWER-CASED, SPACES TO HYPHENS) -- SEE 210-GENERATE-   *
002100*    SLUG.  A DRY RUN STOPS AFTER PASS 1 SO THE CATALOGUE DESK    *
002200*    CAN CHECK THEIR CSV BEFORE COMMITTING IT.                    *
002300*                                                                *
002400*    CHANGE LOG                                                  *
002500*    ---------------------------------------------------------  *
002600*    960603  M.OKAFOR  ORIGINAL PROGRAM (CATALOGUE PROJECT).      *
002700*    970814  M.OKAFOR  ADDED THE DRY-RUN SWITCH.  REN022          *
002800*    990203  T.WEBB    Y2K:  NO DATE ARITHMETIC ON THIS STEP --   *
002900*                      REVIEWED, NO CHANGE REQUIRED.  REN014      *
003000*    021118  R.KLEIN   ADDED THE CIRCULAR-ANCESTOR GUARD AFTER    *
003100*                      A BAD CSV LOOPED A CATEGORY BACK ONTO      *
003200*                      ITSELF.  REN031                            *
003250*    030512  R.KLEIN   THIS IS THE LAST STEP OF THE FIXED FIVE-   *
003260*                      STEP CHAIN -- 850-REPORT-TOTALS NOW WRITES *
003270*                      THE RUN-REPORT GRAND FOOTER (WAS MISSING   *
003280*                      ENTIRELY -- OPERATIONS FLAGGED A NIGHTLY   *
003290*                      RUN-REPORT WITH NO CLOSING FOOTER).        *
003295*                      ALSO WIDENED WS-CSV-ICON BACK TO X(15) TO  *
003296*                      MATCH RENCATC (SEE ITS OWN LOG).  REN034   *
003300*                                                                *
003310*                                                                *
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.   IBM-370.
003800 OBJECT-COMPUTER.   IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT CATEGORY-CSV       ASSIGN TO CATCSV
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS WS-CSV-STATUS.
004600     SELECT CATEGORY-MASTER    ASSIGN TO CATMSTR
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WS-CAT-STATUS.
004900     SELECT CATEGORY-FILE      ASSIGN TO CATFILE
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS-CFO-STATUS.
005200     SELECT RUN-REPORT         ASSIGN TO RUNRPT
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-RPT-STATUS.
005500******************************************************************
005600 DATA DIVISION.
005700 FILE SECTION.
005800*
005900 FD  CATEGORY-CSV
006000     RECORDING MODE IS V
006050     BLOCK CONTAINS 0 RECORDS
006100     RECORD IS VARYING FROM 08 TO 150 CHARACTERS.
006200 01  CSV-FILE-RECORD             PIC X(150).
006250 01  CSV-FILE-RECORD-R REDEFINES CSV-FILE-RECORD.
006270     05  CSV-FIRST-CHAR              PIC X(01).
006290     05  FILLER                      PIC X(149).
006300*
006400 FD  CATEGORY-MASTER
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD.
006700 01  CAT-FILE-RECORD.
006800     COPY RENCATC.
006900*
007000 FD  CATEGORY-FILE
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD.
007300 01  CFO-FILE-RECORD.
007400     COPY RENCATC.
007500*
007600 FD  RUN-REPORT
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD.
007900 01  RPT-FILE-RECORD             PIC X(132).
008000******************************************************************
008100 WORKING-STORAGE SECTION.
008200*
008300 01  WS-FILE-STATUSES.
008400     05  WS-CSV-STATUS               PIC XX VALUE '00'.
008500     05  WS-CAT-STATUS               PIC XX VALUE '00'.
008600     05  WS-CFO-STATUS               PIC XX VALUE '00'.
008700     05  WS-RPT-STATUS               PIC XX VALUE '00'.
008800*
008900 01  WS-EOF-SWITCHES.
009000     05  WS-CSV-EOF-SW               PIC X VALUE 'N'.
009100         88  WS-CSV-EOF                  VALUE 'Y'.
009200     05  WS-CAT-EOF-SW               PIC X VALUE 'N'.
009300         88  WS-CAT-EOF                  VALUE 'Y'.
009400     05  WS-HDR-READ-SW              PIC X VALUE 'N'.
009500         88  WS-HDR-WAS-READ             VALUE 'Y'.
009600*
009700 01  WS-CATEGORY-TABLE.
009800     05  WS-CAT-COUNT                PIC S9(5) COMP VALUE +0.
009900     05  WS-CAT-ENTRY OCCURS 500 TIMES
010000                     INDEXED BY WS-CAT-IDX.
010100         COPY RENCATC.
010200*
010300 01  WS-CSV-ROW-TABLE.
010400     05  WS-ROW-COUNT                PIC S9(5) COMP VALUE +0.
010500     05  WS-ROW-ENTRY OCCURS 500 TIMES
010600                     INDEXED BY WS-ROW-IDX.
010700         COPY RENCATC.
010800*
010900 01  WS-CSV-FIELDS.
011000     05  WS-CSV-NAME                 PIC X(30).
011100     05  WS-CSV-SLUG                 PIC X(20).
011200     05  WS-CSV-PARENT               PIC X(20).
011300     05  WS-CSV-ICON                 PIC X(15).
011400*
011500 01  WS-SLUG-WORK                    PIC X(30).
011600 01  WS-SLUG-WORK-R REDEFINES WS-SLUG-WORK.
011700     05  WS-SLUG-CHARS OCCURS 30 TIMES PIC X(01).
011800*
011900 01  WS-NAME-LEN                     PIC S9(3) COMP VALUE +0.
012000*
012100 01  WS-RUN-DATE                     PIC 9(08).
012200 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
012300     05  WS-RUN-YEAR                 PIC 9(04).
012400     05  WS-RUN-MONTH                PIC 9(02).
012500     05  WS-RUN-DAY                  PIC 9(02).
012600*
012700 01  WS-UPDATE-MODE-SW               PIC X VALUE 'N'.
012800     88  WS-UPDATE-MODE-ON               VALUE 'Y'.
012900 01  WS-DRY-RUN-SW                   PIC X VALUE 'N'.
013000     88  WS-IS-DRY-RUN                   VALUE 'Y'.
013100*
013200 01  WS-ROW-OK-SW                    PIC X VALUE 'Y'.
013300     88  WS-ROW-IS-OK                    VALUE 'Y'.
013400 01  WS-ANY-ERROR-SW                 PIC X VALUE 'N'.
013500     88  WS-ANY-ERROR-FOUND              VALUE 'Y'.
013600 01  WS-CAT-DISP                     PIC X(07) VALUE SPACES.
013700 01  WS-CAT-MSG                      PIC X(60) VALUE SPACES.
013750 01  WS-REPORT-SLUG                  PIC X(20) VALUE SPACES.
013800*
013900 01  WS-FOUND-SW                     PIC X VALUE 'N'.
014000     88  WS-WAS-FOUND                    VALUE 'Y'.
014100 01  WS-MATCH-IDX                    PIC S9(5) COMP VALUE +0.
014200*
014300 77  WS-CIRCULAR-SW                  PIC X VALUE 'N'.
014400     88  WS-IS-CIRCULAR                  VALUE 'Y'.
014500 01  WS-WALK-SLUG                    PIC X(20) VALUE SPACES.
014600 01  WS-WALK-STEPS                   PIC S9(3) COMP VALUE +0.
014700*
014800 01  WS-CONTROL-TOTALS.
014900     05  WS-CT-CREATED               PIC S9(7) COMP VALUE +0.
015000     05  WS-CT-UPDATED               PIC S9(7) COMP VALUE +0.
015100     05  WS-CT-SKIPPED               PIC S9(7) COMP VALUE +0.
015200     05  WS-CT-ERRORS                PIC S9(7) COMP VALUE +0.
015300*
015400 COPY RENRPTC.
015500*
015600 LINKAGE SECTION.
015700 01  LK-RUN-DATE-PARM                PIC 9(08).
015800 01  LK-UPDATE-MODE-PARM             PIC X.
015900 01  LK-DRY-RUN-PARM                 PIC X.
016000******************************************************************
016100 PROCEDURE DIVISION USING LK-RUN-DATE-PARM, LK-UPDATE-MODE-PARM,
016200         LK-DRY-RUN-PARM.
016300******************************************************************
016400*
016500 000-MAIN.
016600     MOVE LK-RUN-DATE-PARM   TO WS-RUN-DATE.
016700     MOVE LK-UPDATE-MODE-PARM TO WS-UPDATE-MODE-SW.
016800     MOVE LK-DRY-RUN-PARM    TO WS-DRY-RUN-SW.
016900     PERFORM 700-OPEN-FILES.
017000     PERFORM 710-LOAD-CATEGORY-TABLE.
017100     PERFORM 800-REPORT-SECTION-START.
017200     PERFORM 750-READ-CSV-HEADER.
017300     PERFORM 100-PASS1-VALIDATE
017400             UNTIL WS-CSV-EOF.
017500     IF WS-ANY-ERROR-FOUND
017600         PERFORM 810-REPORT-ABORT-BANNER
017700     ELSE
017800         IF WS-IS-DRY-RUN
017900             PERFORM 815-REPORT-DRY-RUN-BANNER
018000         ELSE
018100             PERFORM 400-PASS2-IMPORT
018200             PERFORM 720-WRITE-CATEGORY-TABLE
018300         END-IF
018400     END-IF.
018500     PERFORM 850-REPORT-TOTALS.
018600     PERFORM 790-CLOSE-FILES.
018700     GOBACK.
018800*
018900******************************************************************
019000*   700-SERIES  --  FILE OPEN/CLOSE/LOAD/UNLOAD                  *
019100******************************************************************
019200 700-OPEN-FILES.
019300     OPEN INPUT  CATEGORY-CSV.
019400     OPEN INPUT  CATEGORY-MASTER.
019500     OPEN OUTPUT CATEGORY-FILE.
019600     OPEN EXTEND RUN-REPORT.
019700*
019800 710-LOAD-CATEGORY-TABLE.
019900     PERFORM 711-READ-CATEGORY-MASTER.
020000     PERFORM 712-ADD-CATEGORY-ENTRY
020100             UNTIL WS-CAT-EOF.
020200*
020300 711-READ-CATEGORY-MASTER.
020400     READ CATEGORY-MASTER INTO CAT-FILE-RECORD
020500         AT END
020600             MOVE 'Y' TO WS-CAT-EOF-SW
020700     END-READ.
020800*
020900 712-ADD-CATEGORY-ENTRY.
021000     ADD 1 TO WS-CAT-COUNT.
021100     SET WS-CAT-IDX TO WS-CAT-COUNT.
021200     MOVE CAT-FILE-RECORD TO WS-CAT-ENTRY (WS-CAT-IDX).
021300     PERFORM 711-READ-CATEGORY-MASTER.
021400*
021500 720-WRITE-CATEGORY-TABLE.
021600     SET WS-CAT-IDX TO 1.
021650     PERFORM 721-WRITE-ONE-CATEGORY
021700             WS-CAT-COUNT TIMES.
021750*
021800 721-WRITE-ONE-CATEGORY.
021850     MOVE WS-CAT-ENTRY (WS-CAT-IDX) TO CFO-FILE-RECORD.
021900     WRITE CFO-FILE-RECORD.
022000     SET WS-CAT-IDX UP BY 1.
022100*
022200*
022300 750-READ-CSV-HEADER.
022400     READ CATEGORY-CSV INTO CSV-FILE-RECORD
022500         AT END
022600             MOVE 'Y' TO WS-CSV-EOF-SW
022700     END-READ.
022800*
022900 790-CLOSE-FILES.
023000     CLOSE CATEGORY-CSV, CATEGORY-MASTER, CATEGORY-FILE,
023100           RUN-REPORT.
023200*
023300******************************************************************
023400*   100-SERIES  --  PASS 1, CSV VALIDATION (ALL-OR-NOTHING)      *
023500******************************************************************
023600 100-PASS1-VALIDATE.
023700     IF CSV-FILE-RECORD NOT = SPACES
023710        AND CSV-FIRST-CHAR NOT = '#'
023800         MOVE SPACES TO WS-CSV-NAME WS-CSV-SLUG
023900                        WS-CSV-PARENT WS-CSV-ICON
024000         UNSTRING CSV-FILE-RECORD DELIMITED BY ','
024100             INTO WS-CSV-NAME, WS-CSV-SLUG,
024200                  WS-CSV-PARENT, WS-CSV-ICON
024300         END-UNSTRING
024400         MOVE 'Y' TO WS-ROW-OK-SW
024500         MOVE SPACES TO WS-CAT-MSG
024600         IF WS-CSV-SLUG = SPACES AND WS-CSV-NAME NOT = SPACES
024700             PERFORM 210-GENERATE-SLUG
024800         END-IF
024900         PERFORM 220-CHECK-REQUIRED-FIELDS
025000         IF WS-ROW-IS-OK
025100             PERFORM 230-CHECK-DUPLICATE-SLUG
025200         END-IF
025300         IF WS-ROW-IS-OK
025400             PERFORM 240-CHECK-PARENT-SLUG
025500         END-IF
025600         IF NOT WS-ROW-IS-OK
025700             MOVE 'Y' TO WS-ANY-ERROR-SW
025800             ADD 1 TO WS-CT-ERRORS
025900             MOVE 'ERROR' TO WS-CAT-DISP
026000             MOVE WS-CSV-SLUG TO WS-REPORT-SLUG
026050             PERFORM 830-REPORT-CSV-LINE
026100         END-IF
026200         ADD 1 TO WS-ROW-COUNT
026300         SET WS-ROW-IDX TO WS-ROW-COUNT
026400         MOVE WS-CSV-NAME    TO CAT-NAME (WS-ROW-IDX)
026500         MOVE WS-CSV-SLUG    TO CAT-SLUG (WS-ROW-IDX)
026600         MOVE WS-CSV-PARENT  TO CAT-PARENT-SLUG (WS-ROW-IDX)
026700         MOVE WS-CSV-ICON    TO CAT-ICON (WS-ROW-IDX)
026800     END-IF.
026900     READ CATEGORY-CSV INTO CSV-FILE-RECORD
027000         AT END
027100             MOVE 'Y' TO WS-CSV-EOF-SW
027200     END-READ.
027300*
027400 210-GENERATE-SLUG.
027500     MOVE WS-CSV-NAME TO WS-SLUG-WORK.
027600     INSPECT WS-SLUG-WORK CONVERTING
027700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
027800         'abcdefghijklmnopqrstuvwxyz'.
027900     MOVE 30 TO WS-NAME-LEN.
028000     INSPECT WS-CSV-NAME TALLYING WS-NAME-LEN
028100         FOR LEADING SPACES.
028200     MOVE 0 TO WS-NAME-LEN.
028300     INSPECT WS-CSV-NAME TALLYING WS-NAME-LEN
028400         FOR CHARACTERS BEFORE TRAILING SPACES.
028500     IF WS-NAME-LEN > 0
028600         INSPECT WS-SLUG-WORK (1:WS-NAME-LEN) CONVERTING
028700             SPACE TO '-'
028800     END-IF.
028900     IF WS-NAME-LEN > 20
029000         MOVE WS-SLUG-WORK (1:20) TO WS-CSV-SLUG
029100     ELSE
029200         IF WS-NAME-LEN > 0
029300             MOVE WS-SLUG-WORK (1:WS-NAME-LEN) TO WS-CSV-SLUG
029400         END-IF
029500     END-IF.
029600*
029700 220-CHECK-REQUIRED-FIELDS.
029800     IF WS-CSV-NAME = SPACES
029900         MOVE 'N' TO WS-ROW-OK-SW
030000         MOVE 'CATEGORY NAME IS REQUIRED' TO WS-CAT-MSG
030100     ELSE
030200         IF WS-CSV-SLUG = SPACES
030300             MOVE 'N' TO WS-ROW-OK-SW
030400             MOVE 'CATEGORY SLUG IS REQUIRED AND COULD NOT BE'
030500                 TO WS-CAT-MSG
030600         END-IF
030700     END-IF.
030800*
030900 230-CHECK-DUPLICATE-SLUG.
031000     MOVE 'N' TO WS-FOUND-SW.
031100     SET WS-ROW-IDX TO 1.
031200     SEARCH WS-ROW-ENTRY
031300         AT END
031400             CONTINUE
031500         WHEN CAT-SLUG (WS-ROW-IDX) = WS-CSV-SLUG
031600             MOVE 'Y' TO WS-FOUND-SW
031700     END-SEARCH.
031800     IF WS-WAS-FOUND
031900         MOVE 'N' TO WS-ROW-OK-SW
032000         MOVE 'DUPLICATE SLUG WITHIN THE CSV FILE' TO WS-CAT-MSG
032100     END-IF.
032200*
032300 240-CHECK-PARENT-SLUG.
032400     IF WS-CSV-PARENT NOT = SPACES
032500         MOVE 'N' TO WS-FOUND-SW
032600         SET WS-ROW-IDX TO 1
032700         SEARCH WS-ROW-ENTRY
032800             AT END
032900                 CONTINUE
033000             WHEN CAT-SLUG (WS-ROW-IDX) = WS-CSV-PARENT
033100                 MOVE 'Y' TO WS-FOUND-SW
033200         END-SEARCH
033300         IF NOT WS-WAS-FOUND
033400             SET WS-CAT-IDX TO 1
033500             SEARCH WS-CAT-ENTRY
033600                 AT END
033700                     CONTINUE
033800                 WHEN CAT-SLUG (WS-CAT-IDX) = WS-CSV-PARENT
033900                     MOVE 'Y' TO WS-FOUND-SW
034000             END-SEARCH
034100         END-IF
034200         IF NOT WS-WAS-FOUND
034300             MOVE 'N' TO WS-ROW-OK-SW
034400             MOVE
034500       'PARENT SLUG NOT FOUND AMONG EARLIER ROWS OR THE MASTER'
034600                 TO WS-CAT-MSG
034700         END-IF
034800     END-IF.
034900*
035000******************************************************************
035100*   400-SERIES  --  PASS 2, CREATE / UPDATE / SKIP               *
035200******************************************************************
035300 400-PASS2-IMPORT.
035400     SET WS-ROW-IDX TO 1.
035450     PERFORM 405-IMPORT-AND-ADVANCE
035500             WS-ROW-COUNT TIMES.
035550*
035600 405-IMPORT-AND-ADVANCE.
035650     PERFORM 410-IMPORT-ONE-ROW.
035700     SET WS-ROW-IDX UP BY 1.
035800*
036000 410-IMPORT-ONE-ROW.
036100     MOVE 'N' TO WS-FOUND-SW.
036200     SET WS-CAT-IDX TO 1.
036300     SEARCH WS-CAT-ENTRY
036400         AT END
036500             CONTINUE
036600         WHEN CAT-SLUG (WS-CAT-IDX) = CAT-SLUG (WS-ROW-IDX)
036700             MOVE 'Y' TO WS-FOUND-SW
036800             SET WS-MATCH-IDX TO WS-CAT-IDX
036900     END-SEARCH.
037000     IF WS-WAS-FOUND
037100         IF WS-UPDATE-MODE-ON
037200             PERFORM 420-CHECK-CIRCULAR
037300             IF WS-IS-CIRCULAR
037400                 ADD 1 TO WS-CT-SKIPPED
037500                 MOVE 'SKIPPED' TO WS-CAT-DISP
037600                 MOVE
037700         'PARENT WOULD CREATE A CIRCULAR ANCESTRY -- SKIPPED'
037800                     TO WS-CAT-MSG
037900             ELSE
038000                 MOVE CAT-NAME (WS-ROW-IDX)
038100                     TO CAT-NAME (WS-MATCH-IDX)
038200                 MOVE CAT-PARENT-SLUG (WS-ROW-IDX)
038300                     TO CAT-PARENT-SLUG (WS-MATCH-IDX)
038400                 MOVE CAT-ICON (WS-ROW-IDX)
038500                     TO CAT-ICON (WS-MATCH-IDX)
038600                 ADD 1 TO WS-CT-UPDATED
038700                 MOVE 'UPDATED' TO WS-CAT-DISP
038800                 MOVE 'CATEGORY UPDATED FROM CSV ROW'
038900                     TO WS-CAT-MSG
039000             END-IF
039100         ELSE
039200             ADD 1 TO WS-CT-SKIPPED
039300             MOVE 'SKIPPED' TO WS-CAT-DISP
039400             MOVE 'SLUG ALREADY EXISTS -- UPDATE MODE IS OFF'
039500                 TO WS-CAT-MSG
039600         END-IF
039700     ELSE
039800         ADD 1 TO WS-CAT-COUNT
039900         SET WS-CAT-IDX TO WS-CAT-COUNT
040000         MOVE CAT-NAME (WS-ROW-IDX)   TO CAT-NAME (WS-CAT-IDX)
040100         MOVE CAT-SLUG (WS-ROW-IDX)   TO CAT-SLUG (WS-CAT-IDX)
040200         MOVE CAT-PARENT-SLUG (WS-ROW-IDX)
040300             TO CAT-PARENT-SLUG (WS-CAT-IDX)
040400         MOVE CAT-ICON (WS-ROW-IDX)   TO CAT-ICON (WS-CAT-IDX)
040500         ADD 1 TO WS-CT-CREATED
040600         MOVE 'CREATED' TO WS-CAT-DISP
040700         MOVE 'NEW CATEGORY CREATED FROM CSV ROW' TO WS-CAT-MSG
040800     END-IF.
040850     MOVE CAT-SLUG (WS-ROW-IDX) TO WS-REPORT-SLUG.
040900     PERFORM 830-REPORT-CSV-LINE.
041000*
041100 420-CHECK-CIRCULAR.
041200     MOVE 'N' TO WS-CIRCULAR-SW.
041300     MOVE CAT-PARENT-SLUG (WS-ROW-IDX) TO WS-WALK-SLUG.
041400     MOVE 0 TO WS-WALK-STEPS.
041450     PERFORM 421-WALK-ONE-ANCESTOR THRU 421-EXIT
041500             UNTIL WS-WALK-SLUG = SPACES
041600             OR WS-IS-CIRCULAR
041700             OR WS-WALK-STEPS > 25.
041750*
041800 421-WALK-ONE-ANCESTOR.
041900     ADD 1 TO WS-WALK-STEPS.
042000     IF WS-WALK-SLUG = CAT-SLUG (WS-MATCH-IDX)
042100         MOVE 'Y' TO WS-CIRCULAR-SW
042150         GO TO 421-EXIT
042200     END-IF.
042250     MOVE 'N' TO WS-FOUND-SW.
042300     SET WS-CAT-IDX TO 1.
042400     SEARCH WS-CAT-ENTRY
042500         AT END
042600             CONTINUE
042700         WHEN CAT-SLUG (WS-CAT-IDX) = WS-WALK-SLUG
042800             MOVE 'Y' TO WS-FOUND-SW
042900             SET WS-MATCH-IDX TO WS-CAT-IDX
043000     END-SEARCH.
043100     IF WS-WAS-FOUND
043200         MOVE CAT-PARENT-SLUG (WS-CAT-IDX) TO WS-WALK-SLUG
043300     ELSE
043400         MOVE SPACES TO WS-WALK-SLUG
043500     END-IF.
043600 421-EXIT.
043650     EXIT.
043800*
043900******************************************************************
044000*   800-SERIES  --  RUN-REPORT PRINTING                          *
044100******************************************************************
044200 800-REPORT-SECTION-START.
044300     MOVE SPACES TO RPT-RUN-HEADER.
044400     MOVE 'CATEGORY-IMPORT'       TO RPT-RH-STEP-NAME.
044500     MOVE WS-RUN-MONTH           TO RPT-RH-MM.
044600     MOVE WS-RUN-DAY             TO RPT-RH-DD.
044700     MOVE WS-RUN-YEAR (3:2)      TO RPT-RH-YY.
044800     WRITE RPT-FILE-RECORD FROM RPT-RUN-HEADER.
044900     MOVE SPACES TO RPT-SECTION-BANNER.
045000     MOVE 'CATEGORY-IMPORT -- CSV ROW DISPOSITIONS'
045100                                 TO RPT-SB-TITLE.
045200     WRITE RPT-FILE-RECORD FROM RPT-SECTION-BANNER.
045300*
045400 810-REPORT-ABORT-BANNER.
045500     MOVE SPACES TO RPT-SECTION-BANNER.
045600     MOVE 'IMPORT ABORTED -- ERRORS FOUND ABOVE, NOTHING WRITTEN'
045700                                 TO RPT-SB-TITLE.
045800     WRITE RPT-FILE-RECORD FROM RPT-SECTION-BANNER.
045900*
046000 815-REPORT-DRY-RUN-BANNER.
046100     MOVE SPACES TO RPT-SECTION-BANNER.
046200     MOVE 'DRY RUN -- VALIDATION PASSED, PASS 2 NOT EXECUTED'
046300                                 TO RPT-SB-TITLE.
046400     WRITE RPT-FILE-RECORD FROM RPT-SECTION-BANNER.
046500*
046600 830-REPORT-CSV-LINE.
046700     MOVE SPACES TO RPT-CAT-DETAIL.
046800     MOVE WS-CAT-DISP            TO RPT-CD-DISP.
046900     MOVE WS-REPORT-SLUG         TO RPT-CD-SLUG.
047400     MOVE WS-CAT-MSG             TO RPT-CD-MSG.
047500     WRITE RPT-FILE-RECORD FROM RPT-CAT-DETAIL.
047600*
047700 850-REPORT-TOTALS.
047800     MOVE SPACES TO RPT-CAT-FOOTER.
047900     MOVE WS-CT-CREATED          TO RPT-CF-CREATED.
048000     MOVE WS-CT-UPDATED          TO RPT-CF-UPDATED.
048100     MOVE WS-CT-SKIPPED          TO RPT-CF-SKIPPED.
048200     WRITE RPT-FILE-RECORD FROM RPT-CAT-FOOTER.
048250*    CATEGORY-IMPORT IS THE LAST OF THE FIVE FIXED-ORDER STEPS --
048260*    CLOSE OUT THE WHOLE SHARED RUN-REPORT WITH ITS GRAND FOOTER.
048270     MOVE SPACES TO RPT-GRAND-FOOTER.
048280     MOVE WS-RUN-MONTH           TO RPT-GF-MM.
048290     MOVE WS-RUN-DAY             TO RPT-GF-DD.
048300     MOVE WS-RUN-YEAR (3:2)      TO RPT-GF-YY.
048310     WRITE RPT-FILE-RECORD FROM RPT-GRAND-FOOTER.
