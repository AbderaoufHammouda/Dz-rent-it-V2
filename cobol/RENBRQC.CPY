000100******************************************************************
000200*                                                                *
000300*    RENBRQC  --  BOOKING-REQUEST INPUT RECORD LAYOUT            *
000400*    DZ-RENTIT BATCH RULE ENGINE  -  THE SYSTEMS GROUP           *
000500*                                                                *
000600*    ONE ROW PER INBOUND BOOKING REQUEST FED TO RENBKCR.         *
000700*                                                                *
000800*    CHANGE LOG                                                  *
000900*    ---------------------------------------------------------  *
001000*    900203  D.STOUT   ORIGINAL LAYOUT.                          *
001050*    031118  R.KLEIN   CONFIRMED REQ-START-DATE ALREADY CARRIES   *
001060*                      A FULL 4-DIGIT YEAR -- NO LAYOUT CHANGE    *
001070*                      NEEDED FOR RENBKCR'S NEW RULE 2 PAST-DATE  *
001080*                      CHECK, VERIFIED ONLY.  REN029              *
001100*                                                                *
001200******************************************************************
001300 01  RENBRQ-RECORD.
001400     05  REQ-RENTER-ID               PIC X(12).
001500     05  REQ-ITEM-ID                 PIC X(12).
001600     05  REQ-START-DATE              PIC 9(08).
001700     05  REQ-END-DATE                PIC 9(08).
001800     05  FILLER                      PIC X(01).
