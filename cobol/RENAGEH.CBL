000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     RENAGEH.
000400 AUTHOR.         M. OKAFOR.
000500 INSTALLATION.   THE SYSTEMS GROUP.
000600 DATE-WRITTEN.   SEPTEMBER 1995.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*    RENAGEH  --  BOOKING-AGE-IN-HOURS SUBROUTINE                *
001200*                                                                *
001300*    RETURNS THE AGE, IN HOURS TO ONE DECIMAL, BETWEEN AN        *
001400*    EARLIER 9(14) YYYYMMDDHHMMSS TIMESTAMP AND A LATER ONE.     *
001500*    SHARED BY RENBTRN (48-HOUR EXPIRY CHECK ON APPROVAL) AND    *
001600*    RENEXPR (THE NIGHTLY/HOURLY EXPIRE-PENDING SWEEP) SO THE    *
001700*    AGE RULE IS CODED EXACTLY ONCE, THE SAME WAY SAM3ABND       *
001800*    FACTORED ITS APPLY-UPDATE LOGIC OUT TO SAM4ABND RATHER      *
001900*    THAN CODING IT TWICE.  CALLS RENJULN FOR THE DAY-NUMBER     *
002000*    PART, THEN ADDS THE HH:MM:SS PART IN SECONDS.               *
002100*                                                                *
002200*    CHANGE LOG                                                  *
002300*    ---------------------------------------------------------  *
002400*    950912  M.OKAFOR  ORIGINAL ROUTINE (RATINGS/EXPIRY PROJ).   *
002500*    990203  T.WEBB    Y2K:  CALLERS NOW PASS FULL 9(14)         *
002600*                      TIMESTAMPS (WAS 9(12)) -- NO CHANGE       *
002700*                      NEEDED IN THIS ROUTINE, VERIFIED ONLY.    *
002800*                      REN014                                    *
002900*    030711  R.KLEIN   ROUNDED AGE TO 1 DECIMAL PER EXPIRE-      *
003000*                      PENDING DRY-RUN REPORT REQUEST.  REN031   *
003100*                                                                *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.   IBM-370.
003600 OBJECT-COMPUTER.   IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900******************************************************************
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200*
004300 01  WS-EARLY-TS                     PIC 9(14).
004400 01  WS-EARLY-TS-R REDEFINES WS-EARLY-TS.
004500     05  WS-EARLY-DATE               PIC 9(08).
004600     05  WS-EARLY-HH                 PIC 9(02).
004700     05  WS-EARLY-MM                 PIC 9(02).
004800     05  WS-EARLY-SS                 PIC 9(02).
004900*
005000 01  WS-LATER-TS                     PIC 9(14).
005100 01  WS-LATER-TS-R REDEFINES WS-LATER-TS.
005200     05  WS-LATER-DATE               PIC 9(08).
005300     05  WS-LATER-HH                 PIC 9(02).
005400     05  WS-LATER-MM                 PIC 9(02).
005500     05  WS-LATER-SS                 PIC 9(02).
005600*
005700 01  WS-EARLY-DAYNO                  PIC S9(09) COMP-3 VALUE +0.
005800 01  WS-LATER-DAYNO                  PIC S9(09) COMP-3 VALUE +0.
005900 77  WS-DAY-DIFF                     PIC S9(09) COMP-3 VALUE +0.
006000 01  WS-EARLY-SECS                   PIC S9(09) COMP-3 VALUE +0.
006100 01  WS-LATER-SECS                   PIC S9(09) COMP-3 VALUE +0.
006200 01  WS-SECS-DIFF                    PIC S9(11) COMP-3 VALUE +0.
006300 01  WS-HOURS-WHOLE                  PIC S9(07) COMP-3 VALUE +0.
006400 01  WS-HOURS-REMAIN-SECS            PIC S9(07) COMP-3 VALUE +0.
006500 01  WS-TENTHS                       PIC S9(07) COMP-3 VALUE +0.
006600*
006700 LINKAGE SECTION.
006800 01  LK-CREATED-TS                   PIC 9(14).
006900 01  LK-NOW-TS                       PIC 9(14).
007000 01  LK-AGE-HOURS                    PIC S9(06)V9 COMP-3.
007100******************************************************************
007200 PROCEDURE DIVISION USING LK-CREATED-TS, LK-NOW-TS, LK-AGE-HOURS.
007300******************************************************************
007400*
007500 000-MAIN.
007600     MOVE LK-CREATED-TS TO WS-EARLY-TS.
007700     MOVE LK-NOW-TS     TO WS-LATER-TS.
007800     CALL 'RENJULN' USING WS-EARLY-DATE, WS-EARLY-DAYNO.
007900     CALL 'RENJULN' USING WS-LATER-DATE, WS-LATER-DAYNO.
008000     COMPUTE WS-DAY-DIFF = WS-LATER-DAYNO - WS-EARLY-DAYNO.
008100     COMPUTE WS-EARLY-SECS =
008200         (WS-EARLY-HH * 3600) + (WS-EARLY-MM * 60) + WS-EARLY-SS.
008300     COMPUTE WS-LATER-SECS =
008400         (WS-LATER-HH * 3600) + (WS-LATER-MM * 60) + WS-LATER-SS.
008500     COMPUTE WS-SECS-DIFF =
008600         (WS-DAY-DIFF * 86400) + WS-LATER-SECS - WS-EARLY-SECS.
008700     IF WS-SECS-DIFF < 0
008800         MOVE 0 TO WS-SECS-DIFF
008900     END-IF.
009000     DIVIDE WS-SECS-DIFF BY 3600 GIVING WS-HOURS-WHOLE
009100                             REMAINDER WS-HOURS-REMAIN-SECS.
009200     COMPUTE WS-TENTHS ROUNDED =
009300                     (WS-HOURS-REMAIN-SECS * 10) / 3600.
009400     COMPUTE LK-AGE-HOURS = WS-HOURS-WHOLE + (WS-TENTHS / 10).
009500     GOBACK.
