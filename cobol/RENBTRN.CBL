000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     RENBTRN.
000400 AUTHOR.         D. STOUT.
000500 INSTALLATION.   THE SYSTEMS GROUP.
000600 DATE-WRITTEN.   APRIL 1990.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*    RENBTRN  --  BOOKING-TRANSITION BATCH STEP                  *
001200*                                                                *
001300*    STEP 2 OF THE NIGHTLY RUN.  LOADS THE BOOKING FILE INTO A    *
001400*    WORKING-STORAGE TABLE, THEN APPLIES EACH INCOMING            *
001500*    TRANSITION-REQUEST AGAINST THE BOOKING STATE MACHINE.        *
001600*    THREE GATES, IN THIS ORDER --                                *
001700*      1. STATE MACHINE  (IS THE TARGET REACHABLE FROM CURRENT)   *
001800*      2. EXPIRY         (A STALE PENDING MAY NOT BE APPROVED)    *
001900*      3. AUTHORIZATION  (IS THE ACTOR ALLOWED TO MAKE THIS MOVE) *
002000*    THE STATE-MACHINE GATE MUST RUN FIRST -- AN ACTOR WITH NO    *
002100*    STANDING ON THE BOOKING SHOULD STILL SEE INVALID-TRANSITION, *
002200*    NOT NOT-AUTHORIZED, WHEN THE TARGET ITSELF IS UNREACHABLE.   *
002300*    HELP DESK RELIES ON THIS ORDERING TO TELL THE TWO CASES      *
002400*    APART ON THE PHONE (SEE TICKET REN029 CROSS-REFERENCE).      *
002500*                                                                *
002600*    CHANGE LOG                                                  *
002700*    ---------------------------------------------------------  *
002800*    900410  D.STOUT   ORIGINAL PROGRAM (PENDING/APPROVED/        *
002900*                      REJECTED/CANCELLED ONLY).                  *
003000*    940406  R.KLEIN   ADDED PAYMENT-PENDING/COMPLETED STATES     *
003100*                      (DEPOSIT-HOLD PROJECT).                    *
003200*    950915  M.OKAFOR  ADDED THE 48-HOUR EXPIRY GATE ON APPROVAL, *
003300*                      SHARED WITH RENEXPR VIA RENAGEH.           *
003400*    990203  T.WEBB    Y2K:  TRN-CURRENT-TS NOW A FULL 9(14)      *
003500*                      TIMESTAMP.  REN014                         *
003550*    020714  R.KLEIN   HELP DESK TICKET REN029 FOLLOW-UP -- ADDED *
003560*                      BYTE-LEVEL DATE/TIME VIEWS OF THE BOOKING  *
003570*                      CREATED-TS AND THE INCOMING TRANSITION'S   *
003580*                      CURRENT-TS SO THE EXPIRY GATE CAN BE       *
003590*                      TRACED FIELD-BY-FIELD WHEN A CALLER        *
003600*                      DISPUTES AN EXPIRED DISPOSITION.  REN029   *
003610*    030826  M.OKAFOR  TRANSITION REPORT WAS SHOWING FROM-STAT =  *
003620*                      TO-STAT ON EVERY APPLIED LINE -- 830-      *
003630*                      REPORT-TRANSITION-LINE WAS RE-READING      *
003640*                      BKG-STATUS AFTER 300-APPLY-TRANSITION HAD  *
003650*                      ALREADY OVERWRITTEN IT.  NOW CAPTURED INTO *
003660*                      WS-FROM-STATUS RIGHT AFTER 230-FIND-       *
003670*                      BOOKING, BEFORE THE GATES OR THE APPLY/    *
003680*                      REJECT DISPATCH CAN TOUCH THE TABLE.       *
003690*                      REN037                                    *
003695*                                                                *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.   IBM-370.
004100 OBJECT-COMPUTER.   IBM-370.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT BOOKING-FILE       ASSIGN TO BOOKFILE
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WS-BKG-STATUS.
004900     SELECT BOOKING-FILE-OUT   ASSIGN TO BOOKOUT
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS-BKO-STATUS.
005200     SELECT TRANSITION-REQUESTS ASSIGN TO TRANREQS
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-TRN-STATUS.
005500     SELECT RUN-REPORT         ASSIGN TO RUNRPT
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WS-RPT-STATUS.
005800******************************************************************
005900 DATA DIVISION.
006000 FILE SECTION.
006100*
006200 FD  BOOKING-FILE
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD.
006500 01  BKG-FILE-RECORD.
006600     COPY RENBKGC.
006620 01  BKG-FILE-RECORD-R REDEFINES BKG-FILE-RECORD.
006630     05  FILLER                  PIC X(133).
006640     05  BTR-CREATED-DATE        PIC 9(08).
006650     05  BTR-CREATED-HH          PIC 9(02).
006660     05  BTR-CREATED-MM          PIC 9(02).
006670     05  BTR-CREATED-SS          PIC 9(02).
006680     05  FILLER                  PIC X(01).
006700*
006800 FD  BOOKING-FILE-OUT
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD.
007100 01  BKO-FILE-RECORD.
007200     COPY RENBKGC.
007300*
007400 FD  TRANSITION-REQUESTS
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD.
007700 01  TRN-FILE-RECORD.
007800     COPY RENTRQC.
007820 01  TRN-FILE-RECORD-R REDEFINES TRN-FILE-RECORD.
007830     05  FILLER                  PIC X(39).
007840     05  TRN-CURTS-DATE          PIC 9(08).
007850     05  TRN-CURTS-HH            PIC 9(02).
007860     05  TRN-CURTS-MM            PIC 9(02).
007870     05  TRN-CURTS-SS            PIC 9(02).
007880     05  FILLER                  PIC X(03).
007900*
008000 FD  RUN-REPORT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD.
008300 01  RPT-FILE-RECORD             PIC X(132).
008400******************************************************************
008500 WORKING-STORAGE SECTION.
008600*
008700 01  WS-FILE-STATUSES.
008800     05  WS-BKG-STATUS               PIC XX VALUE '00'.
008900     05  WS-BKO-STATUS               PIC XX VALUE '00'.
009000     05  WS-TRN-STATUS               PIC XX VALUE '00'.
009100     05  WS-RPT-STATUS               PIC XX VALUE '00'.
009200*
009300 01  WS-EOF-SWITCHES.
009400     05  WS-BKG-EOF-SW               PIC X VALUE 'N'.
009500         88  WS-BKG-EOF                  VALUE 'Y'.
009600     05  WS-TRN-EOF-SW               PIC X VALUE 'N'.
009700         88  WS-TRN-EOF                  VALUE 'Y'.
009800*
009900 01  WS-BOOKING-TABLE.
010000     05  WS-BKG-COUNT                PIC S9(5) COMP VALUE +0.
010100     05  WS-BKG-ENTRY OCCURS 5000 TIMES
010200                     INDEXED BY WS-BKG-IDX.
010300         COPY RENBKGC.
010400*
010500 01  WS-RUN-DATE                     PIC 9(08).
010600 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
010700     05  WS-RUN-YEAR                 PIC 9(04).
010800     05  WS-RUN-MONTH                PIC 9(02).
010900     05  WS-RUN-DAY                  PIC 9(02).
011000*
011100 01  WS-FOUND-BKG-SW                 PIC X VALUE 'N'.
011200     88  WS-BKG-WAS-FOUND                VALUE 'Y'.
011300 01  WS-MATCH-BKG-IDX                PIC S9(5) COMP VALUE +0.
011350 01  WS-FROM-STATUS                  PIC X(15) VALUE SPACES.
011400*
011500 01  WS-TRANS-OK-SW                  PIC X VALUE 'Y'.
011600     88  WS-TRANS-IS-OK                  VALUE 'Y'.
011700 01  WS-REJECT-REASON                PIC X(18) VALUE SPACES.
011800*
011900 77  WS-VALID-TARGET-SW              PIC X VALUE 'N'.
012000     88  WS-TARGET-IS-VALID              VALUE 'Y'.
012100*
012200 01  WS-AGE-FIELDS.
012300     05  WS-AGE-HOURS                PIC S9(06)V9 COMP-3 VALUE +0.
012400*
012500 01  WS-CONTROL-TOTALS.
012600     05  WS-CT-APPLIED               PIC S9(7) COMP VALUE +0.
012700     05  WS-CT-REJECTED              PIC S9(7) COMP VALUE +0.
012800*
012900 COPY RENRPTC.
013000*
013100 LINKAGE SECTION.
013200 01  LK-RUN-DATE-PARM                PIC 9(08).
013300******************************************************************
013400 PROCEDURE DIVISION USING LK-RUN-DATE-PARM.
013500******************************************************************
013600*
013700 000-MAIN.
013800     MOVE LK-RUN-DATE-PARM   TO WS-RUN-DATE.
013900     PERFORM 700-OPEN-FILES.
014000     PERFORM 710-LOAD-BOOKING-TABLE.
014100     PERFORM 800-REPORT-SECTION-START.
014200     PERFORM 100-PROCESS-TRANSITIONS
014300             UNTIL WS-TRN-EOF.
014400     PERFORM 720-WRITE-BOOKING-TABLE.
014500     PERFORM 850-REPORT-TOTALS.
014600     PERFORM 790-CLOSE-FILES.
014700     GOBACK.
014800*
014900******************************************************************
015000*   700-SERIES  --  FILE OPEN/CLOSE/LOAD/UNLOAD                  *
015100******************************************************************
015200 700-OPEN-FILES.
015300     OPEN INPUT  BOOKING-FILE.
015400     OPEN OUTPUT BOOKING-FILE-OUT.
015500     OPEN INPUT  TRANSITION-REQUESTS.
015600     OPEN EXTEND RUN-REPORT.
015700*
015800 710-LOAD-BOOKING-TABLE.
015900     PERFORM 711-READ-BOOKING-FILE.
016000     PERFORM 712-ADD-BOOKING-ENTRY
016100             UNTIL WS-BKG-EOF.
016200*
016300 711-READ-BOOKING-FILE.
016400     READ BOOKING-FILE INTO BKG-FILE-RECORD
016500         AT END
016600             MOVE 'Y' TO WS-BKG-EOF-SW
016700     END-READ.
016800*
016900 712-ADD-BOOKING-ENTRY.
017000     ADD 1 TO WS-BKG-COUNT.
017100     SET WS-BKG-IDX TO WS-BKG-COUNT.
017200     MOVE BKG-FILE-RECORD TO WS-BKG-ENTRY (WS-BKG-IDX).
017300     PERFORM 711-READ-BOOKING-FILE.
017400*
017500 720-WRITE-BOOKING-TABLE.
017600     SET WS-BKG-IDX TO 1.
017650     PERFORM 721-WRITE-ONE-BOOKING
017700             WS-BKG-COUNT TIMES.
017750*
017800 721-WRITE-ONE-BOOKING.
017850     MOVE WS-BKG-ENTRY (WS-BKG-IDX) TO BKO-FILE-RECORD.
017900     WRITE BKO-FILE-RECORD.
018000     SET WS-BKG-IDX UP BY 1.
018100*
018200*
018300 790-CLOSE-FILES.
018400     CLOSE BOOKING-FILE, BOOKING-FILE-OUT, TRANSITION-REQUESTS,
018500           RUN-REPORT.
018600*
018700******************************************************************
018800*   100-SERIES  --  TRANSITION-REQUEST PROCESSING LOOP           *
018900******************************************************************
019000 100-PROCESS-TRANSITIONS.
019100     READ TRANSITION-REQUESTS INTO TRN-FILE-RECORD
019200         AT END
019300             MOVE 'Y' TO WS-TRN-EOF-SW
019400     END-READ.
019500     IF NOT WS-TRN-EOF
019600         MOVE 'Y' TO WS-TRANS-OK-SW
019700         MOVE SPACES TO WS-REJECT-REASON
019800         PERFORM 230-FIND-BOOKING
019900         IF NOT WS-BKG-WAS-FOUND
020000             MOVE 'N' TO WS-TRANS-OK-SW
020100             MOVE 'INVALID-TRANSITION' TO WS-REJECT-REASON
020150         ELSE
020160             MOVE BKG-STATUS (WS-MATCH-BKG-IDX) TO WS-FROM-STATUS
020200             PERFORM 200-CHECK-STATE-MACHINE
020400             IF WS-TRANS-IS-OK
020500                 PERFORM 210-CHECK-EXPIRY
020600             END-IF
020700             IF WS-TRANS-IS-OK
020800                 PERFORM 220-CHECK-AUTHORIZATION
020900             END-IF
021000             IF WS-TRANS-IS-OK
021100                 PERFORM 300-APPLY-TRANSITION
021200             ELSE
021300                 PERFORM 299-REJECT-TRANSITION
021400             END-IF
021500         END-IF
021600         PERFORM 830-REPORT-TRANSITION-LINE
021700     END-IF.
021800*
021900 230-FIND-BOOKING.
022000     MOVE 'N' TO WS-FOUND-BKG-SW.
022100     SET WS-BKG-IDX TO 1.
022200     SEARCH WS-BKG-ENTRY
022300         AT END
022400             MOVE 'N' TO WS-FOUND-BKG-SW
022500         WHEN BKG-ID (WS-BKG-IDX) = TRN-BOOKING-ID
022600             MOVE 'Y' TO WS-FOUND-BKG-SW
022700             SET WS-MATCH-BKG-IDX TO WS-BKG-IDX
022800     END-SEARCH.
022900*
023000******************************************************************
023100*   200-SERIES  --  STATE MACHINE / EXPIRY / AUTHORIZATION        *
023200******************************************************************
023300 200-CHECK-STATE-MACHINE.
023400     MOVE 'N' TO WS-VALID-TARGET-SW.
023500     EVALUATE BKG-STATUS (WS-MATCH-BKG-IDX)
023600         WHEN 'PENDING        '
023700             IF TRN-NEW-STATUS = 'APPROVED       '
023800                OR TRN-NEW-STATUS = 'REJECTED       '
023900                OR TRN-NEW-STATUS = 'CANCELLED      '
024000                 MOVE 'Y' TO WS-VALID-TARGET-SW
024100             END-IF
024200         WHEN 'APPROVED       '
024300             IF TRN-NEW-STATUS = 'PAYMENT-PENDING'
024400                OR TRN-NEW-STATUS = 'CANCELLED      '
024500                 MOVE 'Y' TO WS-VALID-TARGET-SW
024600             END-IF
024700         WHEN 'PAYMENT-PENDING'
024800             IF TRN-NEW-STATUS = 'COMPLETED      '
024900                OR TRN-NEW-STATUS = 'CANCELLED      '
025000                 MOVE 'Y' TO WS-VALID-TARGET-SW
025100             END-IF
025200         WHEN OTHER
025300             MOVE 'N' TO WS-VALID-TARGET-SW
025400     END-EVALUATE.
025500     IF NOT WS-TARGET-IS-VALID
025600         MOVE 'N' TO WS-TRANS-OK-SW
025700         MOVE 'INVALID-TRANSITION' TO WS-REJECT-REASON
025800     END-IF.
025900*
026000 210-CHECK-EXPIRY.
026100     IF BKG-STATUS (WS-MATCH-BKG-IDX) = 'PENDING        '
026200        AND TRN-NEW-STATUS = 'APPROVED       '
026300         CALL 'RENAGEH' USING BKG-CREATED-TS (WS-MATCH-BKG-IDX),
026400                 TRN-CURRENT-TS, WS-AGE-HOURS
026500         IF WS-AGE-HOURS NOT LESS THAN 48.0
026600             MOVE 'N' TO WS-TRANS-OK-SW
026700             MOVE 'EXPIRED' TO WS-REJECT-REASON
026800         END-IF
026900     END-IF.
027000*
027100 220-CHECK-AUTHORIZATION.
027200     EVALUATE TRN-NEW-STATUS
027300         WHEN 'APPROVED       '
027400         WHEN 'REJECTED       '
027500         WHEN 'PAYMENT-PENDING'
027600         WHEN 'COMPLETED      '
027700             IF TRN-ACTOR-ID NOT = BKG-OWNER-ID (WS-MATCH-BKG-IDX)
027800                 MOVE 'N' TO WS-TRANS-OK-SW
027900                 MOVE 'NOT-AUTHORIZED' TO WS-REJECT-REASON
028000             END-IF
028100         WHEN 'CANCELLED      '
028200             IF TRN-ACTOR-ID NOT = BKG-OWNER-ID (WS-MATCH-BKG-IDX)
028300                AND TRN-ACTOR-ID NOT = BKG-RENTER-ID (WS-MATCH-BKG-IDX)
028400                 MOVE 'N' TO WS-TRANS-OK-SW
028500                 MOVE 'NOT-AUTHORIZED' TO WS-REJECT-REASON
028600             END-IF
028700     END-EVALUATE.
028800*
028900******************************************************************
029000*   300-SERIES  --  APPLY / REJECT DISPOSITION                   *
029100******************************************************************
029200 300-APPLY-TRANSITION.
029300     MOVE TRN-NEW-STATUS TO BKG-STATUS (WS-MATCH-BKG-IDX).
029400     ADD 1 TO WS-CT-APPLIED.
029500     MOVE 'APPLIED' TO WS-REJECT-REASON.
029600*
029700 299-REJECT-TRANSITION.
029800     ADD 1 TO WS-CT-REJECTED.
029900*
030000******************************************************************
030100*   800-SERIES  --  RUN-REPORT PRINTING                          *
030200******************************************************************
030300 800-REPORT-SECTION-START.
030400     MOVE SPACES TO RPT-RUN-HEADER.
030500     MOVE 'BOOKING-TRANSITION'   TO RPT-RH-STEP-NAME.
030600     MOVE WS-RUN-MONTH           TO RPT-RH-MM.
030700     MOVE WS-RUN-DAY             TO RPT-RH-DD.
030800     MOVE WS-RUN-YEAR (3:2)      TO RPT-RH-YY.
030900     WRITE RPT-FILE-RECORD FROM RPT-RUN-HEADER.
031000     MOVE SPACES TO RPT-SECTION-BANNER.
031100     MOVE 'BOOKING-TRANSITION -- STATUS CHANGE DISPOSITIONS'
031200                                 TO RPT-SB-TITLE.
031300     WRITE RPT-FILE-RECORD FROM RPT-SECTION-BANNER.
031400*
031500 830-REPORT-TRANSITION-LINE.
031600     MOVE SPACES TO RPT-TRN-DETAIL.
031700     MOVE TRN-BOOKING-ID         TO RPT-TD-BOOKING-ID.
031800     IF WS-BKG-WAS-FOUND
031900         MOVE WS-FROM-STATUS     TO RPT-TD-FROM-STAT
032000     ELSE
032100         MOVE SPACES             TO RPT-TD-FROM-STAT
032200     END-IF.
032300     MOVE TRN-NEW-STATUS         TO RPT-TD-TO-STAT.
032400     MOVE WS-REJECT-REASON       TO RPT-TD-DISP.
032500     WRITE RPT-FILE-RECORD FROM RPT-TRN-DETAIL.
032600*
032700 850-REPORT-TOTALS.
032800     MOVE SPACES TO RPT-TRN-FOOTER.
032900     MOVE WS-CT-APPLIED          TO RPT-TF-APPLIED.
033000     MOVE WS-CT-REJECTED         TO RPT-TF-REJECTED.
033100     WRITE RPT-FILE-RECORD FROM RPT-TRN-FOOTER.
