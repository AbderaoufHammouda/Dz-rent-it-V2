000100******************************************************************
000200*                                                                *
000300*    RENBKGC  --  BOOKING RECORD LAYOUT (LEVEL 10 FIELD SET)     *
000400*    DZ-RENTIT BATCH RULE ENGINE  -  THE SYSTEMS GROUP           *
000500*                                                                *
000600*    ONE ROW PER BOOKING.  BKG-STATUS DRIVES THE STATE MACHINE   *
000700*    ENFORCED BY RENBTRN; THE PRICING SNAPSHOT (BASE/DISCOUNT/   *
000800*    FINAL) IS FROZEN AT CREATE TIME BY RENBKCR AND NEVER        *
000900*    RECOMPUTED.  BKG-CREATED-TS DRIVES THE 48-HOUR EXPIRY       *
001000*    WINDOW CHECKED BY RENBTRN AND SWEPT BY RENEXPR.             *
001100*                                                                *
001200*    THE FIELD SET IS WRITTEN AT LEVEL 10 SO ONE COPYBOOK CAN    *
001300*    BE PULLED IN BOTH AS AN FD RECORD (UNDER THE CALLER'S OWN   *
001400*    01) AND AS ONE ENTRY OF AN IN-MEMORY OCCURS TABLE (UNDER    *
001500*    THE CALLER'S 05) -- SAME IDIOM AS CUSTCOPY IN THE OLD       *
001600*    CUSTOMER-FILE-UPDATE SUITE.                                 *
001700*                                                                *
001800*    CHANGE LOG                                                  *
001900*    ---------------------------------------------------------  *
002000*    900203  D.STOUT   ORIGINAL LAYOUT.                          *
002100*    900914  D.STOUT   ADDED BKG-DISCOUNT-RATE/AMT (SPLIT OUT    *
002200*                      OF BKG-BASE-TOTAL, DISCOUNT-TIER PROJ).   *
002300*    940406  R.KLEIN   ADDED PAYMENT-PENDING TO STATUS 88-LIST   *
002400*                      (DEPOSIT-HOLD PROJECT).                   *
002500*    990203  T.WEBB    Y2K:  BKG-CREATED-TS WIDENED TO 9(14)     *
002600*                      (WAS 9(12), CENTURY-BLIND).  REN014       *
002650*    020714  R.KLEIN   HELP DESK TICKET REN029 FOLLOW-UP --      *
002660*                      CONFIRMED BKG-CREATED-TS-R (DATE/HH/MM/   *
002670*                      SS) IS BYTE-FOR-BYTE IDENTICAL TO THE NEW *
002680*                      SPLIT VIEWS ADDED IN RENBTRN AND RENEXPR. *
002690*                      REN029                                    *
002700*                                                                *
002800******************************************************************
002900     10  BKG-ID                      PIC X(12).
003000     10  BKG-ITEM-ID                 PIC X(12).
003100     10  BKG-RENTER-ID               PIC X(12).
003200     10  BKG-OWNER-ID                PIC X(12).
003300     10  BKG-START-DATE              PIC 9(08).
003400     10  BKG-END-DATE                PIC 9(08).
003500     10  BKG-STATUS                  PIC X(15).
003600         88  BKG-STAT-PENDING            VALUE 'PENDING        '.
003700         88  BKG-STAT-APPROVED           VALUE 'APPROVED       '.
003800         88  BKG-STAT-REJECTED           VALUE 'REJECTED       '.
003900         88  BKG-STAT-CANCELLED          VALUE 'CANCELLED      '.
004000         88  BKG-STAT-PAY-PENDING        VALUE 'PAYMENT-PENDING'.
004100         88  BKG-STAT-COMPLETED          VALUE 'COMPLETED      '.
004200         88  BKG-STAT-ACTIVE             VALUES 'PENDING        '
004300                                                'APPROVED       '
004400                                                'PAYMENT-PENDING'.
004500     10  BKG-TOTAL-DAYS              PIC 9(05).
004600     10  BKG-BASE-TOTAL              PIC 9(10)V99.
004700     10  BKG-DISCOUNT-RATE           PIC 9V99.
004800     10  BKG-DISCOUNT-AMT            PIC 9(10)V99.
004900     10  BKG-FINAL-TOTAL             PIC 9(10)V99.
005000     10  BKG-DEPOSIT                 PIC 9(08)V99.
005100     10  BKG-CREATED-TS              PIC 9(14).
005200     10  BKG-CREATED-TS-R REDEFINES BKG-CREATED-TS.
005300         15  BKG-CRTS-DATE           PIC 9(08).
005400         15  BKG-CRTS-HH             PIC 9(02).
005500         15  BKG-CRTS-MM             PIC 9(02).
005600         15  BKG-CRTS-SS             PIC 9(02).
005700     10  FILLER                      PIC X(01).
