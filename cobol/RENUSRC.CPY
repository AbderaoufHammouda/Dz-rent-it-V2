000100******************************************************************
000200*                                                                *
000300*    RENUSRC  --  USER MASTER RECORD LAYOUT (LEVEL 10 FIELD SET) *
000400*    DZ-RENTIT BATCH RULE ENGINE  -  THE SYSTEMS GROUP           *
000500*                                                                *
000600*    ONE ROW PER PLATFORM USER.  CARRIES THE DENORMALISED        *
000700*    RATING-AVERAGE / REVIEW-COUNT PAIR MAINTAINED BY THE        *
000800*    REVIEW STEP (RENREVW) EVERY TIME A NEW REVIEW POSTS.        *
000900*    WRITTEN AT LEVEL 10 (NOT 01) SO THE SAME MEMBER SERVES      *
001000*    BOTH THE FD RECORD AND A WS OCCURS TABLE ENTRY.             *
001100*                                                                *
001200*    CHANGE LOG                                                  *
001300*    ---------------------------------------------------------  *
001400*    891004  D.STOUT   ORIGINAL LAYOUT.                          *
001500*    930517  R.KLEIN   ADDED USR-VERIFIED-FLAG (ID.CHECK PROJ).  *
001600*    990122  T.WEBB    Y2K:  NO DATE FIELDS ON THIS RECORD -     *
001700*                      REVIEWED, NO CHANGE REQUIRED.             *
001750*    030512  R.KLEIN   CONFIRMED THE USR-RATING-AVG/REVIEW-COUNT *
001760*                      RECOMPUTE IN RENREVW IS UNAFFECTED BY THE *
001770*                      REV-COMMENT WIDTH FIX -- VERIFIED ONLY.   *
001780*                      REN034                                    *
001800*                                                                *
001900******************************************************************
002000     10  USR-ID                      PIC X(12).
002100     10  USR-EMAIL                   PIC X(40).
002200     10  USR-NAME                    PIC X(30).
002300     10  USR-RATING-AVG              PIC 9V99.
002400     10  USR-REVIEW-COUNT            PIC 9(05).
002500     10  USR-VERIFIED-FLAG           PIC X(01).
002600         88  USR-IS-VERIFIED             VALUE 'Y'.
002700         88  USR-NOT-VERIFIED            VALUE 'N'.
002800     10  FILLER                      PIC X(01).
