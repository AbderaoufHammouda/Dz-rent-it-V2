000100******************************************************************
000200*                                                                *
000300*    RENCATC  --  CATEGORY FIELD SET (LEVEL 10 FIELDS)          *
000400*    DZ-RENTIT BATCH RULE ENGINE  -  THE SYSTEMS GROUP           *
000500*                                                                *
000600*    THE HIERARCHICAL CATEGORY MASTER LOADED AND MAINTAINED BY   *
000700*    RENCATI.  WRITTEN AT LEVEL 10 SO THE SAME FIELD SET SERVES  *
000800*    THE MASTER-FILE FD RECORD, THE IN-MEMORY MASTER TABLE, AND  *
000900*    THE PASS-1 UNSTRUNG-CSV-ROW TABLE, ALL THREE IN RENCATI.    *
001000*                                                                *
001100*    CHANGE LOG                                                  *
001200*    ---------------------------------------------------------  *
001300*    960603  M.OKAFOR  ORIGINAL LAYOUT (CATALOGUE PROJECT).      *
001350*    030512  R.KLEIN   CAT-ICON WAS ONE BYTE SHORT OF THE ICON   *
001360*                      CODES THE CATALOGUE DESK ACTUALLY SENDS.  *
001370*                      WIDENED X(14) BACK TO X(15).  REN034      *
001400*                                                                *
001500******************************************************************
001600     10  CAT-NAME                    PIC X(30).
001700     10  CAT-SLUG                    PIC X(20).
001800     10  CAT-PARENT-SLUG             PIC X(20).
001900     10  CAT-ICON                    PIC X(15).
