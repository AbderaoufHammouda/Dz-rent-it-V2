000100******************************************************************
000200*                                                                *
000300*    RENRVQC  --  REVIEW-REQUEST INPUT RECORD LAYOUT             *
000400*    DZ-RENTIT BATCH RULE ENGINE  -  THE SYSTEMS GROUP           *
000500*                                                                *
000600*    ONE ROW PER REVIEW SUBMISSION FED TO RENREVW.  DIRECTION    *
000700*    AND REVIEWED-PARTY ARE NOT SUPPLIED HERE -- RENREVW DERIVES *
000800*    THEM FROM THE BOOKING (RENTER REVIEWS OWNER OR VICE VERSA). *
000900*                                                                *
001000*    CHANGE LOG                                                  *
001100*    ---------------------------------------------------------  *
001200*    950912  M.OKAFOR  ORIGINAL LAYOUT (RATINGS PROJECT).        *
001250*    030512  R.KLEIN   RVQ-COMMENT WAS ONE BYTE SHORT --         *
001260*                      WIDENED X(59) BACK TO X(60) TO MATCH      *
001270*                      REV-COMMENT ON THE OUTPUT SIDE.  REN034   *
001300*                                                                *
001400******************************************************************
001500 01  RENRVQ-RECORD.
001600     05  RVQ-BOOKING-ID              PIC X(12).
001700     05  RVQ-REVIEWER-ID             PIC X(12).
001800     05  RVQ-RATING                  PIC 9(01).
001900     05  RVQ-COMMENT                 PIC X(60).
002000     05  FILLER                      PIC X(15).
