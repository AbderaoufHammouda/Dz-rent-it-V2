000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     RENEXPR.
000400 AUTHOR.         D. STOUT.
000500 INSTALLATION.   THE SYSTEMS GROUP.
000600 DATE-WRITTEN.   NOVEMBER 1990.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*    RENEXPR  --  EXPIRE-PENDING BATCH STEP                      *
001200*                                                                *
001300*    STEP 3 OF THE NIGHTLY RUN.  SWEEPS THE FULL BOOKING FILE    *
001400*    AND CANCELS EVERY PENDING BOOKING THAT HAS SAT UNTOUCHED     *
001500*    LONGER THAN THE CUTOFF (DEFAULT 48 HOURS, LK-HOURS-PARM     *
001600*    OVERRIDES IT FOR SPECIAL RUNS -- SEE THE CATALOGED PARM      *
001700*    CARDS IN THE OPERATIONS RUNBOOK).  A DRY-RUN SWITCH LISTS    *
001800*    CANDIDATES AND CHANGES NOTHING -- USED BY THE HELP DESK      *
001900*    TO ANSWER "WHY DID MY BOOKING GET CANCELLED" CALLS BEFORE    *
002000*    THE REAL SWEEP RUNS.                                        *
002100*                                                                *
002200*    CHANGE LOG                                                  *
002300*    ---------------------------------------------------------  *
002400*    901102  D.STOUT   ORIGINAL PROGRAM, FIXED 48-HOUR CUTOFF.    *
002500*    950912  M.OKAFOR  MADE THE CUTOFF PARAMETERIZABLE.  SHARES   *
002600*                      THE AGE ROUTINE WITH RENBTRN.  REN019      *
002700*    970814  M.OKAFOR  ADDED THE DRY-RUN SWITCH FOR THE HELP      *
002800*                      DESK.  REN022                              *
002900*    990203  T.WEBB    Y2K:  RUN TIMESTAMP NOW A FULL 9(14).      *
003000*                      REN014                                     *
003050*    020714  R.KLEIN   HELP DESK TICKET REN029 FOLLOW-UP -- ADDED *
003060*                      BYTE-LEVEL DATE/TIME VIEWS OF THE RUN      *
003070*                      TIMESTAMP AND THE BOOKING CREATED-TS SO    *
003080*                      A DISPUTED CANCELLATION CAN BE TRACED      *
003090*                      FIELD-BY-FIELD AGAINST THE SAME CUTOFF     *
003100*                      RENBTRN USES.  REN029                      *
003110*                                                                *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.   IBM-370.
003600 OBJECT-COMPUTER.   IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT BOOKING-FILE       ASSIGN TO BOOKFILE
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS WS-BKG-STATUS.
004400     SELECT BOOKING-FILE-OUT   ASSIGN TO BOOKOUT
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WS-BKO-STATUS.
004700     SELECT RUN-REPORT         ASSIGN TO RUNRPT
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-RPT-STATUS.
005000******************************************************************
005100 DATA DIVISION.
005200 FILE SECTION.
005300*
005400 FD  BOOKING-FILE
005500     RECORDING MODE IS F
005600     LABEL RECORDS ARE STANDARD.
005700 01  BKG-FILE-RECORD.
005800     COPY RENBKGC.
005820 01  BKG-FILE-RECORD-R REDEFINES BKG-FILE-RECORD.
005830     05  FILLER                  PIC X(133).
005840     05  EXP-CREATED-DATE        PIC 9(08).
005850     05  EXP-CREATED-HH          PIC 9(02).
005860     05  EXP-CREATED-MM          PIC 9(02).
005870     05  EXP-CREATED-SS          PIC 9(02).
005880     05  FILLER                  PIC X(01).
005900*
006000 FD  BOOKING-FILE-OUT
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD.
006300 01  BKO-FILE-RECORD.
006400     COPY RENBKGC.
006500*
006600 FD  RUN-REPORT
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD.
006900 01  RPT-FILE-RECORD             PIC X(132).
007000******************************************************************
007100 WORKING-STORAGE SECTION.
007200*
007300 01  WS-FILE-STATUSES.
007400     05  WS-BKG-STATUS               PIC XX VALUE '00'.
007500     05  WS-BKO-STATUS               PIC XX VALUE '00'.
007600     05  WS-RPT-STATUS               PIC XX VALUE '00'.
007700*
007800 01  WS-BKG-EOF-SW                   PIC X VALUE 'N'.
007900     88  WS-BKG-EOF                      VALUE 'Y'.
008000*
008100 01  WS-RUN-DATE                     PIC 9(08).
008200 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
008300     05  WS-RUN-YEAR                 PIC 9(04).
008400     05  WS-RUN-MONTH                PIC 9(02).
008500     05  WS-RUN-DAY                  PIC 9(02).
008600*
008700 01  WS-HOURS-THRESHOLD              PIC S9(06)V9 COMP-3.
008800 77  WS-DRY-RUN-SW                   PIC X VALUE 'N'.
008900     88  WS-IS-DRY-RUN                   VALUE 'Y'.
009000*
009100 01  WS-AGE-FIELDS.
009200     05  WS-AGE-HOURS                PIC S9(06)V9 COMP-3 VALUE +0.
009300*
009400 01  WS-CONTROL-TOTALS.
009500     05  WS-CT-EXPIRED               PIC S9(7) COMP VALUE +0.
009600*
009700 COPY RENRPTC.
009800*
009900 LINKAGE SECTION.
010000 01  LK-RUN-DATE-PARM                PIC 9(08).
010100 01  LK-RUN-TS-PARM                  PIC 9(14).
010110 01  LK-RUN-TS-PARM-R REDEFINES LK-RUN-TS-PARM.
010120     05  LK-RTS-DATE                 PIC 9(08).
010130     05  LK-RTS-HH                   PIC 9(02).
010140     05  LK-RTS-MM                   PIC 9(02).
010150     05  LK-RTS-SS                   PIC 9(02).
010200 01  LK-HOURS-PARM                   PIC S9(06)V9 COMP-3.
010300 01  LK-DRY-RUN-PARM                 PIC X.
010400******************************************************************
010500 PROCEDURE DIVISION USING LK-RUN-DATE-PARM, LK-RUN-TS-PARM,
010600         LK-HOURS-PARM, LK-DRY-RUN-PARM.
010700******************************************************************
010800*
010900 000-MAIN.
011000     MOVE LK-RUN-DATE-PARM   TO WS-RUN-DATE.
011100     MOVE LK-DRY-RUN-PARM    TO WS-DRY-RUN-SW.
011200     IF LK-HOURS-PARM > 0
011300         MOVE LK-HOURS-PARM  TO WS-HOURS-THRESHOLD
011400     ELSE
011500         MOVE 48.0           TO WS-HOURS-THRESHOLD
011600     END-IF.
011700     PERFORM 700-OPEN-FILES.
011800     PERFORM 800-REPORT-SECTION-START.
011900     PERFORM 100-PROCESS-BOOKING
012000             UNTIL WS-BKG-EOF.
012100     PERFORM 850-REPORT-TOTALS.
012200     PERFORM 790-CLOSE-FILES.
012300     GOBACK.
012400*
012500******************************************************************
012600*   700-SERIES  --  FILE OPEN/CLOSE                              *
012700******************************************************************
012800 700-OPEN-FILES.
012900     OPEN INPUT  BOOKING-FILE.
013000     IF NOT WS-IS-DRY-RUN
013100         OPEN OUTPUT BOOKING-FILE-OUT
013200     END-IF.
013300     OPEN EXTEND RUN-REPORT.
013400*
013500 790-CLOSE-FILES.
013600     CLOSE BOOKING-FILE.
013700     IF NOT WS-IS-DRY-RUN
013800         CLOSE BOOKING-FILE-OUT
013900     END-IF.
014000     CLOSE RUN-REPORT.
014100*
014200******************************************************************
014300*   100-SERIES  --  BOOKING SWEEP LOOP                           *
014400******************************************************************
014500 100-PROCESS-BOOKING.
014600     READ BOOKING-FILE INTO BKG-FILE-RECORD
014700         AT END
014800             MOVE 'Y' TO WS-BKG-EOF-SW
014900     END-READ.
015000     IF NOT WS-BKG-EOF
015100         IF BKG-STATUS = 'PENDING        '
015200             CALL 'RENAGEH' USING BKG-CREATED-TS, LK-RUN-TS-PARM,
015300                     WS-AGE-HOURS
015400             IF WS-AGE-HOURS > WS-HOURS-THRESHOLD
015500                 PERFORM 830-REPORT-EXPIRE-LINE
015600                 ADD 1 TO WS-CT-EXPIRED
015700                 IF NOT WS-IS-DRY-RUN
015800                     MOVE 'CANCELLED      ' TO BKG-STATUS
015900                 END-IF
016000             END-IF
016100         END-IF
016200         IF NOT WS-IS-DRY-RUN
016300             MOVE BKG-FILE-RECORD TO BKO-FILE-RECORD
016400             WRITE BKO-FILE-RECORD
016500         END-IF
016600     END-IF.
016700*
016800******************************************************************
016900*   800-SERIES  --  RUN-REPORT PRINTING                          *
017000******************************************************************
017100 800-REPORT-SECTION-START.
017200     MOVE SPACES TO RPT-RUN-HEADER.
017300     MOVE 'EXPIRE-PENDING'        TO RPT-RH-STEP-NAME.
017400     MOVE WS-RUN-MONTH           TO RPT-RH-MM.
017500     MOVE WS-RUN-DAY             TO RPT-RH-DD.
017600     MOVE WS-RUN-YEAR (3:2)      TO RPT-RH-YY.
017700     WRITE RPT-FILE-RECORD FROM RPT-RUN-HEADER.
017800     MOVE SPACES TO RPT-SECTION-BANNER.
017900     IF WS-IS-DRY-RUN
018000         MOVE 'EXPIRE-PENDING -- DRY RUN, NO RECORDS UPDATED'
018100                                 TO RPT-SB-TITLE
018200     ELSE
018300         MOVE 'EXPIRE-PENDING -- EXPIRED BOOKING DISPOSITIONS'
018400                                 TO RPT-SB-TITLE
018500     END-IF.
018600     WRITE RPT-FILE-RECORD FROM RPT-SECTION-BANNER.
018700*
018800 830-REPORT-EXPIRE-LINE.
018900     MOVE SPACES TO RPT-EXP-DETAIL.
019000     MOVE BKG-ID                 TO RPT-ED-BOOKING-ID.
019100     MOVE BKG-ITEM-ID            TO RPT-ED-ITEM-ID.
019200     MOVE BKG-RENTER-ID          TO RPT-ED-RENTER-ID.
019300     MOVE WS-AGE-HOURS           TO RPT-ED-AGE-HRS.
019400     WRITE RPT-FILE-RECORD FROM RPT-EXP-DETAIL.
019500*
019600 850-REPORT-TOTALS.
019700     MOVE SPACES TO RPT-EXP-FOOTER.
019800     MOVE WS-CT-EXPIRED          TO RPT-EF-COUNT.
019900     IF WS-CT-EXPIRED = 0
020000         MOVE 'NO BOOKINGS EXPIRED THIS RUN.' TO RPT-EF-NONE-MSG
020100     END-IF.
020200     WRITE RPT-FILE-RECORD FROM RPT-EXP-FOOTER.
