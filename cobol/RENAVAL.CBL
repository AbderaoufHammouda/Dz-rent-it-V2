000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     RENAVAL.
000400 AUTHOR.         D. STOUT.
000500 INSTALLATION.   THE SYSTEMS GROUP.
000600 DATE-WRITTEN.   MAY 1990.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*    RENAVAL  --  AVAILABILITY BATCH STEP                        *
001200*                                                                *
001300*    RUN ON DEMAND (NOT PART OF THE NIGHTLY CHAIN) TO ANSWER      *
001400*    "IS THIS ITEM FREE BETWEEN THESE TWO DATES."  ONE PASS OVER  *
001500*    THE BOOKING FILE, LISTING EVERY BOOKING OF THE REQUESTED     *
001600*    ITEM THAT IS STILL ABLE TO HOLD A DATE (PENDING, APPROVED,   *
001700*    OR PAYMENT-PENDING) AND WHOSE DATE RANGE OVERLAPS THE        *
001800*    CALLER'S QUERY RANGE.  REJECTED/CANCELLED/COMPLETED          *
001900*    BOOKINGS NEVER BLOCK A DATE AND ARE NOT LISTED.              *
002000*                                                                *
002100*    CHANGE LOG                                                  *
002200*    ---------------------------------------------------------  *
002300*    900504  D.STOUT   ORIGINAL PROGRAM.                          *
002400*    990203  T.WEBB    Y2K:  QUERY-RANGE PARMS NOW FULL 4-DIGIT   *
002500*                      YEARS.  REN014                             *
002550*    030512  R.KLEIN   850-REPORT-TOTALS WAS WRITING THE SHARED   *
002560*                      RUN-REPORT GRAND FOOTER -- THAT BELONGS TO *
002570*                      CATEGORY-IMPORT, THE TRUE LAST STEP OF THE *
002580*                      FIVE-STEP CHAIN.  THIS ON-DEMAND STEP NOW  *
002590*                      CLOSES WITH ITS OWN QUERY-CLOSE BANNER.    *
002600*                      REN034                                    *
002610*                                                                *
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER.   IBM-370.
003100 OBJECT-COMPUTER.   IBM-370.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT BOOKING-FILE       ASSIGN TO BOOKFILE
003700         ORGANIZATION IS LINE SEQUENTIAL
003800         FILE STATUS IS WS-BKG-STATUS.
003900     SELECT RUN-REPORT         ASSIGN TO RUNRPT
004000         ORGANIZATION IS LINE SEQUENTIAL
004100         FILE STATUS IS WS-RPT-STATUS.
004200******************************************************************
004300 DATA DIVISION.
004400 FILE SECTION.
004500*
004600 FD  BOOKING-FILE
004700     RECORDING MODE IS F
004800     LABEL RECORDS ARE STANDARD.
004900 01  BKG-FILE-RECORD.
005000     COPY RENBKGC.
005100*
005200 FD  RUN-REPORT
005300     RECORDING MODE IS F
005400     LABEL RECORDS ARE STANDARD.
005500 01  RPT-FILE-RECORD             PIC X(132).
005600******************************************************************
005700 WORKING-STORAGE SECTION.
005800*
005900 01  WS-FILE-STATUSES.
006000     05  WS-BKG-STATUS               PIC XX VALUE '00'.
006100     05  WS-RPT-STATUS               PIC XX VALUE '00'.
006200*
006300 77  WS-BKG-EOF-SW                   PIC X VALUE 'N'.
006400     88  WS-BKG-EOF                      VALUE 'Y'.
006500*
006600 01  WS-RUN-DATE                     PIC 9(08).
006700 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
006800     05  WS-RUN-YEAR                 PIC 9(04).
006900     05  WS-RUN-MONTH                PIC 9(02).
007000     05  WS-RUN-DAY                  PIC 9(02).
007100*
007200 01  WS-QUERY-ITEM-ID                PIC X(12).
007300 01  WS-QUERY-FROM-DATE              PIC 9(08).
007400 01  WS-QUERY-FROM-DATE-R REDEFINES WS-QUERY-FROM-DATE.
007500     05  WS-QF-YEAR                  PIC 9(04).
007600     05  WS-QF-MONTH                 PIC 9(02).
007700     05  WS-QF-DAY                   PIC 9(02).
007800 01  WS-QUERY-TO-DATE                PIC 9(08).
007900 01  WS-QUERY-TO-DATE-R REDEFINES WS-QUERY-TO-DATE.
008000     05  WS-QT-YEAR                  PIC 9(04).
008100     05  WS-QT-MONTH                 PIC 9(02).
008200     05  WS-QT-DAY                   PIC 9(02).
008300*
008400 01  WS-CONTROL-TOTALS.
008500     05  WS-CT-LISTED                PIC S9(7) COMP VALUE +0.
008550     05  WS-LISTED-EDIT              PIC ZZZZ9 VALUE ZERO.
008600*
008700 COPY RENRPTC.
008800*
008900 LINKAGE SECTION.
009000 01  LK-RUN-DATE-PARM                PIC 9(08).
009100 01  LK-ITEM-ID-PARM                 PIC X(12).
009200 01  LK-FROM-DATE-PARM               PIC 9(08).
009300 01  LK-TO-DATE-PARM                 PIC 9(08).
009400******************************************************************
009500 PROCEDURE DIVISION USING LK-RUN-DATE-PARM, LK-ITEM-ID-PARM,
009600         LK-FROM-DATE-PARM, LK-TO-DATE-PARM.
009700******************************************************************
009800*
009900 000-MAIN.
010000     MOVE LK-RUN-DATE-PARM   TO WS-RUN-DATE.
010100     MOVE LK-ITEM-ID-PARM    TO WS-QUERY-ITEM-ID.
010200     MOVE LK-FROM-DATE-PARM  TO WS-QUERY-FROM-DATE.
010300     MOVE LK-TO-DATE-PARM    TO WS-QUERY-TO-DATE.
010400     PERFORM 700-OPEN-FILES.
010500     PERFORM 800-REPORT-SECTION-START.
010600     PERFORM 100-PROCESS-BOOKING
010700             UNTIL WS-BKG-EOF.
010800     PERFORM 850-REPORT-TOTALS.
010900     PERFORM 790-CLOSE-FILES.
011000     GOBACK.
011100*
011200******************************************************************
011300*   700-SERIES  --  FILE OPEN/CLOSE                              *
011400******************************************************************
011500 700-OPEN-FILES.
011600     OPEN INPUT  BOOKING-FILE.
011700     OPEN EXTEND RUN-REPORT.
011800*
011900 790-CLOSE-FILES.
012000     CLOSE BOOKING-FILE, RUN-REPORT.
012100*
012200******************************************************************
012300*   100-SERIES  --  BOOKING SCAN LOOP                            *
012400******************************************************************
012500 100-PROCESS-BOOKING.
012600     READ BOOKING-FILE INTO BKG-FILE-RECORD
012700         AT END
012800             MOVE 'Y' TO WS-BKG-EOF-SW
012900     END-READ.
013000     IF NOT WS-BKG-EOF
013100         IF BKG-ITEM-ID = WS-QUERY-ITEM-ID
013200            AND BKG-STAT-ACTIVE
013300            AND BKG-START-DATE <= WS-QUERY-TO-DATE
013400            AND WS-QUERY-FROM-DATE <= BKG-END-DATE
013500             PERFORM 830-REPORT-AVAIL-LINE
013600             ADD 1 TO WS-CT-LISTED
013700         END-IF
013800     END-IF.
013900*
014000******************************************************************
014100*   800-SERIES  --  RUN-REPORT PRINTING                          *
014200******************************************************************
014300 800-REPORT-SECTION-START.
014400     MOVE SPACES TO RPT-RUN-HEADER.
014500     MOVE 'AVAILABILITY'          TO RPT-RH-STEP-NAME.
014600     MOVE WS-RUN-MONTH           TO RPT-RH-MM.
014700     MOVE WS-RUN-DAY             TO RPT-RH-DD.
014800     MOVE WS-RUN-YEAR (3:2)      TO RPT-RH-YY.
014900     WRITE RPT-FILE-RECORD FROM RPT-RUN-HEADER.
015000     MOVE SPACES TO RPT-SECTION-BANNER.
015100     STRING 'ITEM ' DELIMITED BY SIZE
015200            WS-QUERY-ITEM-ID     DELIMITED BY SIZE
015300            ' RANGE ' DELIMITED BY SIZE
015400            WS-QUERY-FROM-DATE   DELIMITED BY SIZE
015500            '-'                  DELIMITED BY SIZE
015600            WS-QUERY-TO-DATE     DELIMITED BY SIZE
015700       INTO RPT-SB-TITLE.
015800     WRITE RPT-FILE-RECORD FROM RPT-SECTION-BANNER.
015900*
016000 830-REPORT-AVAIL-LINE.
016100     MOVE SPACES TO RPT-AVAIL-DETAIL.
016200     MOVE BKG-ITEM-ID            TO RPT-AD-ITEM-ID.
016300     MOVE BKG-START-DATE         TO RPT-AD-START.
016400     MOVE BKG-END-DATE           TO RPT-AD-END.
016500     MOVE BKG-STATUS             TO RPT-AD-STATUS.
016600     WRITE RPT-FILE-RECORD FROM RPT-AVAIL-DETAIL.
016700*
016800 850-REPORT-TOTALS.
016850*    ON-DEMAND STEP -- NOT ONE OF THE FIVE FIXED-ORDER NIGHTLY
016860*    STEPS, SO THIS CLOSES ITS OWN SECTION ONLY.  THE SHARED
016870*    RUN-REPORT'S GRAND FOOTER BELONGS TO CATEGORY-IMPORT, THE
016880*    TRUE LAST STEP OF THAT CHAIN (SEE RENCATI 850-REPORT-TOTALS).
016900     MOVE SPACES TO RPT-SECTION-BANNER.
017000     MOVE WS-CT-LISTED           TO WS-LISTED-EDIT.
017050     STRING 'END OF AVAILABILITY QUERY -- ' DELIMITED BY SIZE
017060            WS-LISTED-EDIT       DELIMITED BY SIZE
017070            ' BOOKING(S) LISTED' DELIMITED BY SIZE
017080       INTO RPT-SB-TITLE.
017200     WRITE RPT-FILE-RECORD FROM RPT-SECTION-BANNER.
