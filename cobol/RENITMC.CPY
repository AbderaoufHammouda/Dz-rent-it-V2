000100******************************************************************
000200*                                                                *
000300*    RENITMC  --  ITEM MASTER RECORD LAYOUT (LEVEL 10 FIELD SET) *
000400*    DZ-RENTIT BATCH RULE ENGINE  -  THE SYSTEMS GROUP           *
000500*                                                                *
000600*    ONE ROW PER RENTABLE ITEM.  READ-ONLY TO EVERY BATCH STEP - *
000700*    RENBKCR LOADS THIS WHOLE FILE INTO A WS OCCURS TABLE FOR    *
000800*    KEYED LOOKUP BY ITEM-ID.  WRITTEN AT LEVEL 10 (NOT 01) SO   *
000900*    THE SAME MEMBER SERVES BOTH THE FD RECORD AND THE TABLE     *
001000*    ENTRY -- SAME IDIOM AS CUSTCOPY IN THE OLD CUSTOMER-FILE-   *
001100*    UPDATE SUITE.                                               *
001200*                                                                *
001300*    CHANGE LOG                                                  *
001400*    ---------------------------------------------------------  *
001500*    891011  D.STOUT   ORIGINAL LAYOUT.                          *
001600*    911206  R.KLEIN   ADDED ITM-CATEGORY-SLUG (CATALOGUE PROJ). *
001700*    970814  M.OKAFOR  ADDED ITM-DEPOSIT (DAMAGE-DEPOSIT PROJ).  *
001750*    021118  R.KLEIN   CONFIRMED ITM-CATEGORY-SLUG (X(20)) STILL *
001760*                      MATCHES CAT-SLUG IN THE NEW CATEGORY-     *
001770*                      IMPORT MASTER AFTER THE CIRCULAR-ANCESTOR *
001780*                      GUARD WENT IN -- NO LAYOUT CHANGE NEEDED, *
001790*                      VERIFIED ONLY.  REN031                    *
001800*                                                                *
001900******************************************************************
002000     10  ITM-ID                      PIC X(12).
002100     10  ITM-OWNER-ID                PIC X(12).
002200     10  ITM-TITLE                   PIC X(30).
002300     10  ITM-CATEGORY-SLUG           PIC X(20).
002400     10  ITM-CONDITION               PIC X(10).
002500         88  ITM-COND-LIKE-NEW           VALUE 'LIKE_NEW  '.
002600         88  ITM-COND-EXCELLENT          VALUE 'EXCELLENT '.
002700         88  ITM-COND-GOOD               VALUE 'GOOD      '.
002800         88  ITM-COND-FAIR               VALUE 'FAIR      '.
002900     10  ITM-PRICE-PER-DAY           PIC 9(08)V99.
003000     10  ITM-DEPOSIT                 PIC 9(08)V99.
003100     10  ITM-ACTIVE-FLAG             PIC X(01).
003200         88  ITM-IS-ACTIVE               VALUE 'Y'.
003300         88  ITM-IS-HIDDEN               VALUE 'N'.
003400     10  FILLER                      PIC X(01).
