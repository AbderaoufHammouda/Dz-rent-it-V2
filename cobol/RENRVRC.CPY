000100******************************************************************
000200*                                                                *
000300*    RENRVRC  --  REVIEW OUTPUT RECORD LAYOUT (LEVEL 10 FIELDS)  *
000400*    DZ-RENTIT BATCH RULE ENGINE  -  THE SYSTEMS GROUP           *
000500*                                                                *
000600*    ONE ROW PER ACCEPTED REVIEW.  RENREVW READS THE WHOLE       *
000700*    FILE INTO A WS OCCURS TABLE AT OPEN TIME TO CHECK FOR       *
000800*    DUPLICATES AND TO RECOMPUTE THE REVIEWED USER'S RUNNING     *
000900*    AVERAGE, THEN REWRITES IT WITH THE NEWLY ACCEPTED ROWS      *
001000*    APPENDED.  WRITTEN AT LEVEL 10 (NOT 01) SO THE SAME         *
001100*    MEMBER SERVES BOTH THE FD RECORD AND THE TABLE ENTRY.       *
001200*                                                                *
001300*    CHANGE LOG                                                  *
001400*    ---------------------------------------------------------  *
001500*    950912  M.OKAFOR  ORIGINAL LAYOUT (RATINGS PROJECT).        *
001550*    030512  R.KLEIN   REV-COMMENT WAS ONE BYTE SHORT OF THE     *
001560*                      REVIEW SCREEN'S 60-CHARACTER COMMENT      *
001570*                      BOX.  WIDENED X(59) BACK TO X(60).        *
001580*                      REN034                                    *
001600*                                                                *
001700******************************************************************
001800     10  REV-ID                      PIC X(12).
001900     10  REV-BOOKING-ID              PIC X(12).
002000     10  REV-REVIEWER-ID             PIC X(12).
002100     10  REV-REVIEWED-ID             PIC X(12).
002200     10  REV-DIRECTION               PIC X(15).
002300         88  REV-DIR-RENTER-TO-OWNER     VALUE 'RENTER-TO-OWNER'.
002400         88  REV-DIR-OWNER-TO-RENTER     VALUE 'OWNER-TO-RENTER'.
002500     10  REV-RATING                  PIC 9(01).
002600     10  REV-COMMENT                 PIC X(60).
