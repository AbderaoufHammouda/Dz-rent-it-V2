000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     RENBKCR.
000400 AUTHOR.         D. STOUT.
000500 INSTALLATION.   THE SYSTEMS GROUP.
000600 DATE-WRITTEN.   MARCH 1990.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*    RENBKCR  --  BOOKING-CREATE BATCH STEP                      *
001200*                                                                *
001300*    STEP 1 OF THE DZ-RENTIT NIGHTLY RUN.  READS THE ITEM        *
001400*    MASTER AND THE CURRENT BOOKING FILE INTO WORKING-STORAGE     *
001500*    TABLES, THEN VALIDATES EACH INCOMING BOOKING-REQUEST IN      *
001600*    SEQUENCE AGAINST THE SEVEN RULES BELOW.  ACCEPTED REQUESTS   *
001700*    PRICE THROUGH RENPRIC AND ARE APPENDED TO THE IN-MEMORY      *
001800*    BOOKING TABLE SO A LATER REQUEST IN THE SAME RUN SEES THEM   *
001900*    FOR OVERLAP CHECKING -- REJECTS NEVER TOUCH THE TABLE.       *
002000*    MODELLED ON SAM3ABND'S TRANSACTION-AGAINST-MASTER SHAPE:     *
002100*    LOAD MASTER, PROCESS TRANSACTIONS IN ORDER, WRITE A NEW      *
002200*    MASTER, PRINT A CONTROL-TOTALS FOOTER.                       *
002300*                                                                *
002400*    VALIDATION ORDER (FIRST FAILURE WINS) --                    *
002500*      1. START NOT BEFORE END                 INVALID-DATE-RANGE*
002600*      2. START BEFORE RUN DATE                 INVALID-DATE-RANGE*
002700*      3. ITEM NOT ON FILE                       INACTIVE-ITEM    *
002800*      4. ITEM ACTIVE-FLAG NOT 'Y'                INACTIVE-ITEM    *
002900*      5. RENTER = ITEM OWNER                     SELF-BOOKING     *
003000*      6. OVERLAPS AN ACTIVE BOOKING OF THE ITEM   OVERLAP         *
003100*      7. OTHERWISE ACCEPT, PRICE, STATUS = PENDING               *
003200*                                                                *
003300*    CHANGE LOG                                                  *
003400*    ---------------------------------------------------------  *
003500*    900307  D.STOUT   ORIGINAL PROGRAM.                         *
003600*    900914  D.STOUT   DISCOUNT-TIER PROJECT -- RENPRIC NOW       *
003700*                      RETURNS RATE/AMOUNT SEPARATELY.            *
003800*    940406  R.KLEIN   DEPOSIT-HOLD PROJECT -- BKG-DEPOSIT NOW    *
003900*                      SNAPSHOTTED FROM ITM-DEPOSIT AT CREATE.    *
004000*    990203  T.WEBB    Y2K:  RUN-DATE PARM AND BKG-CREATED-TS     *
004100*                      NOW CARRY A FULL 4-DIGIT YEAR.  REN014     *
004200*    031118  R.KLEIN   RULE 2 (PAST-DATE CHECK) ADDED PER         *
004300*                      HELP-DESK TICKET REN029 (BACK-DATED        *
004400*                      REQUESTS WERE SLIPPING THROUGH).           *
004500*                                                                *
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.   IBM-370.
005000 OBJECT-COMPUTER.   IBM-370.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT ITEM-MASTER      ASSIGN TO ITEMMSTR
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WS-ITM-STATUS.
005800     SELECT BOOKING-FILE     ASSIGN TO BOOKFILE
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-BKG-STATUS.
006100     SELECT BOOKING-FILE-OUT ASSIGN TO BOOKOUT
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-BKO-STATUS.
006400     SELECT BOOKING-REQUESTS ASSIGN TO BOOKREQS
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-REQ-STATUS.
006700     SELECT RUN-REPORT       ASSIGN TO RUNRPT
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS WS-RPT-STATUS.
007000******************************************************************
007100 DATA DIVISION.
007200 FILE SECTION.
007300*
007400 FD  ITEM-MASTER
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD.
007700 01  ITM-FILE-RECORD.
007800     COPY RENITMC.
007900*
008000 FD  BOOKING-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD.
008300 01  BKG-FILE-RECORD.
008400     COPY RENBKGC.
008500*
008600 FD  BOOKING-FILE-OUT
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD.
008900 01  BKO-FILE-RECORD.
009000     COPY RENBKGC.
009100*
009200 FD  BOOKING-REQUESTS
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD.
009500 01  REQ-FILE-RECORD.
009600     COPY RENBRQC.
009700*
009800 FD  RUN-REPORT
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD.
010100 01  RPT-FILE-RECORD             PIC X(132).
010200******************************************************************
010300 WORKING-STORAGE SECTION.
010400*
010500 01  WS-FILE-STATUSES.
010600     05  WS-ITM-STATUS               PIC XX VALUE '00'.
010700     05  WS-BKG-STATUS               PIC XX VALUE '00'.
010800     05  WS-BKO-STATUS               PIC XX VALUE '00'.
010900     05  WS-REQ-STATUS               PIC XX VALUE '00'.
011000     05  WS-RPT-STATUS               PIC XX VALUE '00'.
011100*
011200 01  WS-EOF-SWITCHES.
011300     05  WS-ITM-EOF-SW               PIC X VALUE 'N'.
011400         88  WS-ITM-EOF                  VALUE 'Y'.
011500     05  WS-BKG-EOF-SW               PIC X VALUE 'N'.
011600         88  WS-BKG-EOF                  VALUE 'Y'.
011700     05  WS-REQ-EOF-SW               PIC X VALUE 'N'.
011800         88  WS-REQ-EOF                  VALUE 'Y'.
011900*
012000 01  WS-ITEM-TABLE.
012100     05  WS-ITM-COUNT                PIC S9(5) COMP VALUE +0.
012200     05  WS-ITM-ENTRY OCCURS 2000 TIMES
012300                     INDEXED BY WS-ITM-IDX.
012400         COPY RENITMC.
012500*
012600 01  WS-BOOKING-TABLE.
012700     05  WS-BKG-COUNT                PIC S9(5) COMP VALUE +0.
012800     05  WS-BKG-ENTRY OCCURS 5000 TIMES
012900                     INDEXED BY WS-BKG-IDX.
013000         COPY RENBKGC.
013100 01  WS-BKG-TABLE-R REDEFINES WS-BOOKING-TABLE.
013200     05  FILLER                      PIC S9(5) COMP.
013300     05  WS-BKG-ENTRY-R OCCURS 5000 TIMES
013400                     INDEXED BY WS-BKR-IDX.
013500         05  FILLER                  PIC X(12).
013600         05  WS-BKR-ITEM-ID          PIC X(12).
013700         05  FILLER                  PIC X(24).
013800         05  WS-BKR-START            PIC 9(08).
013900         05  WS-BKR-END              PIC 9(08).
014000         05  WS-BKR-STATUS           PIC X(15).
014100         05  FILLER                  PIC X(069).
014150*
014160 01  WS-RUN-DATE                     PIC 9(08).
014170 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
014180     05  WS-RUN-YEAR                 PIC 9(04).
014190     05  WS-RUN-MONTH                PIC 9(02).
014195     05  WS-RUN-DAY                  PIC 9(02).
014300 01  WS-RUN-TS                       PIC 9(14).
014310*
014320 01  WS-BKGID-WORK.
014330     05  WS-BKGID-PREFIX             PIC XX VALUE 'BK'.
014340     05  WS-BKGID-SEQ                PIC 9(06).
014350     05  WS-BKGID-MMDD               PIC 9(04).
014360 01  WS-BKGID-WORK-R REDEFINES WS-BKGID-WORK.
014370     05  WS-BKGID-TEXT               PIC X(12).
014500*
014600 01  WS-CURRENT-REQ-SEQ              PIC S9(7) COMP VALUE +0.
014700 01  WS-REJECT-REASON                PIC X(18) VALUE SPACES.
014800 01  WS-REQUEST-OK-SW                PIC X VALUE 'Y'.
014900     88  WS-REQUEST-IS-OK                VALUE 'Y'.
015000*
015100 01  WS-FOUND-ITEM-SW                PIC X VALUE 'N'.
015200     88  WS-ITEM-WAS-FOUND               VALUE 'Y'.
015300 01  WS-MATCH-ITM-IDX                PIC S9(5) COMP VALUE +0.
015400*
015500 77  WS-OVERLAP-SW                   PIC X VALUE 'N'.
015600     88  WS-OVERLAP-FOUND                VALUE 'Y'.
015700*
015800 01  WS-PRICE-FIELDS.
015900     05  WS-P-PRICE-PER-DAY          PIC 9(08)V99.
016000     05  WS-P-START-DATE             PIC 9(08).
016100     05  WS-P-END-DATE               PIC 9(08).
016200     05  WS-P-TOTAL-DAYS             PIC 9(05).
016300     05  WS-P-BASE-TOTAL             PIC 9(10)V99.
016400     05  WS-P-DISCOUNT-RATE          PIC 9V99.
016500     05  WS-P-DISCOUNT-AMT           PIC 9(10)V99.
016600     05  WS-P-FINAL-TOTAL            PIC 9(10)V99.
016700     05  WS-P-ERROR-FLAG             PIC X.
016800         88  WS-P-INVALID-DATE-RANGE     VALUE 'Y'.
016900*
017000 01  WS-CONTROL-TOTALS.
017100     05  WS-CT-READ                  PIC S9(7) COMP VALUE +0.
017200     05  WS-CT-ACCEPTED              PIC S9(7) COMP VALUE +0.
017300     05  WS-CT-REJECTED              PIC S9(7) COMP VALUE +0.
017400     05  WS-CT-ACC-AMOUNT            PIC S9(10)V99 COMP-3
017500                                     VALUE +0.
017600*
017700 COPY RENRPTC.
017800*
017900 LINKAGE SECTION.
018000 01  LK-RUN-DATE-PARM                PIC 9(08).
018100 01  LK-RUN-TS-PARM                  PIC 9(14).
018200******************************************************************
018300 PROCEDURE DIVISION USING LK-RUN-DATE-PARM, LK-RUN-TS-PARM.
018400******************************************************************
018500*
018600 000-MAIN.
018700     MOVE LK-RUN-DATE-PARM   TO WS-RUN-DATE.
018800     MOVE LK-RUN-TS-PARM     TO WS-RUN-TS.
018900     PERFORM 700-OPEN-FILES.
019000     PERFORM 710-LOAD-ITEM-TABLE.
019100     PERFORM 715-LOAD-BOOKING-TABLE.
019200     PERFORM 800-REPORT-SECTION-START.
019300     PERFORM 100-PROCESS-REQUESTS
019400             UNTIL WS-REQ-EOF.
019500     PERFORM 720-WRITE-BOOKING-TABLE.
019600     PERFORM 850-REPORT-TOTALS.
019700     PERFORM 790-CLOSE-FILES.
019800     GOBACK.
019900*
020000******************************************************************
020100*   700-SERIES  --  FILE OPEN/CLOSE/LOAD/UNLOAD                  *
020200******************************************************************
020300 700-OPEN-FILES.
020400     OPEN INPUT  ITEM-MASTER.
020500     OPEN INPUT  BOOKING-FILE.
020600     OPEN OUTPUT BOOKING-FILE-OUT.
020700     OPEN INPUT  BOOKING-REQUESTS.
020800     OPEN EXTEND RUN-REPORT.
020900*
021000 710-LOAD-ITEM-TABLE.
021100     PERFORM 711-READ-ITEM-MASTER.
021200     PERFORM 712-ADD-ITEM-ENTRY
021300             UNTIL WS-ITM-EOF.
021400*
021500 711-READ-ITEM-MASTER.
021600     READ ITEM-MASTER INTO ITM-FILE-RECORD
021700         AT END
021800             MOVE 'Y' TO WS-ITM-EOF-SW
021900     END-READ.
022000*
022100 712-ADD-ITEM-ENTRY.
022200     ADD 1 TO WS-ITM-COUNT.
022300     SET WS-ITM-IDX TO WS-ITM-COUNT.
022400     MOVE ITM-FILE-RECORD TO WS-ITM-ENTRY (WS-ITM-IDX).
022500     PERFORM 711-READ-ITEM-MASTER.
022600*
022700 715-LOAD-BOOKING-TABLE.
022800     PERFORM 716-READ-BOOKING-FILE.
022900     PERFORM 717-ADD-BOOKING-ENTRY
023000             UNTIL WS-BKG-EOF.
023100*
023200 716-READ-BOOKING-FILE.
023300     READ BOOKING-FILE INTO BKG-FILE-RECORD
023400         AT END
023500             MOVE 'Y' TO WS-BKG-EOF-SW
023600     END-READ.
023700*
023800 717-ADD-BOOKING-ENTRY.
023900     ADD 1 TO WS-BKG-COUNT.
024000     SET WS-BKG-IDX TO WS-BKG-COUNT.
024100     MOVE BKG-FILE-RECORD TO WS-BKG-ENTRY (WS-BKG-IDX).
024200     PERFORM 716-READ-BOOKING-FILE.
024300*
024400 720-WRITE-BOOKING-TABLE.
024500     SET WS-BKG-IDX TO 1.
024600     PERFORM 721-WRITE-ONE-BOOKING
024650             WS-BKG-COUNT TIMES.
024700*
024750 721-WRITE-ONE-BOOKING.
024800     MOVE WS-BKG-ENTRY (WS-BKG-IDX) TO BKO-FILE-RECORD.
024850     WRITE BKO-FILE-RECORD.
024900     SET WS-BKG-IDX UP BY 1.
025000*
025200 790-CLOSE-FILES.
025300     CLOSE ITEM-MASTER, BOOKING-FILE, BOOKING-FILE-OUT,
025400           BOOKING-REQUESTS, RUN-REPORT.
025500*
025600******************************************************************
025700*   100-SERIES  --  REQUEST PROCESSING LOOP                      *
025800******************************************************************
025900 100-PROCESS-REQUESTS.
026000     READ BOOKING-REQUESTS INTO REQ-FILE-RECORD
026100         AT END
026200             MOVE 'Y' TO WS-REQ-EOF-SW
026300     END-READ.
026400     IF NOT WS-REQ-EOF
026500         ADD 1 TO WS-CURRENT-REQ-SEQ
026600         ADD 1 TO WS-CT-READ
026700         PERFORM 200-VALIDATE-REQUEST
026800         IF WS-REQUEST-IS-OK
026900             PERFORM 300-CREATE-BOOKING
027000             PERFORM 830-REPORT-BOOKING-LINE
027100         ELSE
027200             PERFORM 299-REJECT-REQUEST
027300             PERFORM 830-REPORT-BOOKING-LINE
027400         END-IF
027500     END-IF.
027600*
027700******************************************************************
027800*   200-SERIES  --  VALIDATION (RULES 1-6, IN ORDER)              *
027900******************************************************************
028000 200-VALIDATE-REQUEST.
028100     MOVE 'Y' TO WS-REQUEST-OK-SW.
028200     MOVE SPACES TO WS-REJECT-REASON.
028300     MOVE 'N' TO WS-FOUND-ITEM-SW.
028400     MOVE 'N' TO WS-OVERLAP-SW.
028500*
028600*    RULE 1 -- START NOT BEFORE END.
028700     IF REQ-START-DATE NOT LESS THAN REQ-END-DATE
028800         MOVE 'N' TO WS-REQUEST-OK-SW
028900         MOVE 'INVALID-DATE-RANGE' TO WS-REJECT-REASON
029000     END-IF.
029100*
029200*    RULE 2 -- START MAY NOT PRECEDE THE RUN DATE.
029300     IF WS-REQUEST-IS-OK
029310         IF REQ-START-DATE < WS-RUN-DATE
029400             MOVE 'N' TO WS-REQUEST-OK-SW
029500             MOVE 'INVALID-DATE-RANGE' TO WS-REJECT-REASON
029600         END-IF
029700     END-IF.
029800*
029900*    RULES 3-4 -- ITEM MUST EXIST AND BE ACTIVE.
030000     IF WS-REQUEST-IS-OK
030100         PERFORM 210-FIND-ITEM
030200         IF NOT WS-ITEM-WAS-FOUND
030300             MOVE 'N' TO WS-REQUEST-OK-SW
030400             MOVE 'INACTIVE-ITEM' TO WS-REJECT-REASON
030500         ELSE
030600             IF NOT ITM-IS-ACTIVE (WS-MATCH-ITM-IDX)
030700                 MOVE 'N' TO WS-REQUEST-OK-SW
030800                 MOVE 'INACTIVE-ITEM' TO WS-REJECT-REASON
030900             END-IF
031000         END-IF
031100     END-IF.
031200*
031300*    RULE 5 -- RENTER MAY NOT BOOK THEIR OWN ITEM.
031400     IF WS-REQUEST-IS-OK
031500         IF REQ-RENTER-ID = ITM-OWNER-ID (WS-MATCH-ITM-IDX)
031600             MOVE 'N' TO WS-REQUEST-OK-SW
031700             MOVE 'SELF-BOOKING' TO WS-REJECT-REASON
031800         END-IF
031900     END-IF.
032000*
032100*    RULE 6 -- NO OVERLAP WITH AN ACTIVE BOOKING OF THIS ITEM.
032200     IF WS-REQUEST-IS-OK
032300         PERFORM 250-CHECK-OVERLAP
032400         IF WS-OVERLAP-FOUND
032500             MOVE 'N' TO WS-REQUEST-OK-SW
032600             MOVE 'OVERLAP' TO WS-REJECT-REASON
032700         END-IF
032800     END-IF.
032900*
033000 210-FIND-ITEM.
033100     SET WS-ITM-IDX TO 1.
033200     SEARCH WS-ITM-ENTRY
033300         AT END
033400             MOVE 'N' TO WS-FOUND-ITEM-SW
033500         WHEN ITM-ID (WS-ITM-IDX) = REQ-ITEM-ID
033600             MOVE 'Y' TO WS-FOUND-ITEM-SW
033700             SET WS-MATCH-ITM-IDX TO WS-ITM-IDX
033800     END-SEARCH.
033900*
034000 250-CHECK-OVERLAP.
034100     MOVE 'N' TO WS-OVERLAP-SW.
034200     SET WS-BKR-IDX TO 1.
034250     PERFORM 251-CHECK-ONE-BOOKING
034300             WS-BKG-COUNT TIMES.
034350*
034400 251-CHECK-ONE-BOOKING.
034450     IF WS-BKR-ITEM-ID (WS-BKR-IDX) = REQ-ITEM-ID
034500         IF WS-BKR-STATUS (WS-BKR-IDX) = 'PENDING        '
034600            OR WS-BKR-STATUS (WS-BKR-IDX) = 'APPROVED       '
034700            OR WS-BKR-STATUS (WS-BKR-IDX) = 'PAYMENT-PENDING'
034750             IF REQ-START-DATE NOT GREATER THAN
034800                                 WS-BKR-END (WS-BKR-IDX)
034850                AND WS-BKR-START (WS-BKR-IDX) NOT GREATER THAN
034900                                 REQ-END-DATE
034950                 MOVE 'Y' TO WS-OVERLAP-SW
035000             END-IF
035100         END-IF
035150     END-IF.
035200     SET WS-BKR-IDX UP BY 1.
035800*
035900******************************************************************
036000*   300-SERIES  --  ACCEPT / REJECT DISPOSITION                  *
036100******************************************************************
036200 300-CREATE-BOOKING.
036300     MOVE ITM-PRICE-PER-DAY (WS-MATCH-ITM-IDX)
036400                                 TO WS-P-PRICE-PER-DAY.
036500     MOVE REQ-START-DATE         TO WS-P-START-DATE.
036600     MOVE REQ-END-DATE           TO WS-P-END-DATE.
036700     CALL 'RENPRIC' USING WS-P-PRICE-PER-DAY, WS-P-START-DATE,
036800             WS-P-END-DATE, WS-P-TOTAL-DAYS, WS-P-BASE-TOTAL,
036900             WS-P-DISCOUNT-RATE, WS-P-DISCOUNT-AMT,
037000             WS-P-FINAL-TOTAL, WS-P-ERROR-FLAG.
037100*
037200     ADD 1 TO WS-BKG-COUNT.
037300     SET WS-BKG-IDX TO WS-BKG-COUNT.
037400     MOVE SPACES                 TO WS-BKG-ENTRY (WS-BKG-IDX).
037410     MOVE WS-CURRENT-REQ-SEQ     TO WS-BKGID-SEQ.
037420     MOVE WS-RUN-MONTH           TO WS-BKGID-MMDD (1:2).
037430     MOVE WS-RUN-DAY             TO WS-BKGID-MMDD (3:2).
037440     MOVE WS-BKGID-TEXT          TO BKG-ID (WS-BKG-IDX).
037700     MOVE REQ-ITEM-ID            TO BKG-ITEM-ID (WS-BKG-IDX).
037800     MOVE REQ-RENTER-ID          TO BKG-RENTER-ID (WS-BKG-IDX).
037900     MOVE ITM-OWNER-ID (WS-MATCH-ITM-IDX)
038000                                 TO BKG-OWNER-ID (WS-BKG-IDX).
038100     MOVE REQ-START-DATE         TO BKG-START-DATE (WS-BKG-IDX).
038200     MOVE REQ-END-DATE           TO BKG-END-DATE (WS-BKG-IDX).
038300     MOVE 'PENDING        '      TO BKG-STATUS (WS-BKG-IDX).
038400     MOVE WS-P-TOTAL-DAYS        TO BKG-TOTAL-DAYS (WS-BKG-IDX).
038500     MOVE WS-P-BASE-TOTAL        TO BKG-BASE-TOTAL (WS-BKG-IDX).
038600     MOVE WS-P-DISCOUNT-RATE     TO BKG-DISCOUNT-RATE (WS-BKG-IDX).
038700     MOVE WS-P-DISCOUNT-AMT      TO BKG-DISCOUNT-AMT (WS-BKG-IDX).
038800     MOVE WS-P-FINAL-TOTAL       TO BKG-FINAL-TOTAL (WS-BKG-IDX).
038900     MOVE ITM-DEPOSIT (WS-MATCH-ITM-IDX)
039000                                 TO BKG-DEPOSIT (WS-BKG-IDX).
039100     MOVE WS-RUN-TS              TO BKG-CREATED-TS (WS-BKG-IDX).
039200*
039300     ADD 1 TO WS-CT-ACCEPTED.
039400     ADD WS-P-FINAL-TOTAL TO WS-CT-ACC-AMOUNT.
039500     MOVE 'ACCEPTED'             TO WS-REJECT-REASON.
039600*
039700 299-REJECT-REQUEST.
039800     ADD 1 TO WS-CT-REJECTED.
039900*
040000******************************************************************
040100*   800-SERIES  --  RUN-REPORT PRINTING                          *
040200******************************************************************
040300 800-REPORT-SECTION-START.
040400     MOVE SPACES TO RPT-RUN-HEADER.
040500     MOVE 'BOOKING-CREATE'       TO RPT-RH-STEP-NAME.
040600     MOVE WS-RUN-MONTH           TO RPT-RH-MM.
040700     MOVE WS-RUN-DAY             TO RPT-RH-DD.
040800     MOVE WS-RUN-YEAR (3:2)      TO RPT-RH-YY.
040900     WRITE RPT-FILE-RECORD FROM RPT-RUN-HEADER.
041000     MOVE SPACES TO RPT-SECTION-BANNER.
041100     MOVE 'BOOKING-CREATE -- REQUEST DISPOSITIONS'
041200                                 TO RPT-SB-TITLE.
041300     WRITE RPT-FILE-RECORD FROM RPT-SECTION-BANNER.
041400*
041500 830-REPORT-BOOKING-LINE.
041600     MOVE SPACES TO RPT-BKG-DETAIL.
041700     MOVE WS-CURRENT-REQ-SEQ     TO RPT-BD-SEQ.
041800     MOVE REQ-ITEM-ID            TO RPT-BD-ITEM-ID.
041900     MOVE REQ-START-DATE         TO RPT-BD-START.
042000     MOVE REQ-END-DATE           TO RPT-BD-END.
042100     MOVE WS-REJECT-REASON       TO RPT-BD-DISP.
042200     IF WS-REQUEST-IS-OK
042300         MOVE WS-P-FINAL-TOTAL   TO RPT-BD-AMOUNT
042400     ELSE
042500         MOVE ZEROS              TO RPT-BD-AMOUNT
042600     END-IF.
042700     WRITE RPT-FILE-RECORD FROM RPT-BKG-DETAIL.
042800*
042900 850-REPORT-TOTALS.
043000     MOVE SPACES TO RPT-BKG-FOOTER.
043100     MOVE WS-CT-READ             TO RPT-BF-READ.
043200     MOVE WS-CT-ACCEPTED         TO RPT-BF-ACC.
043300     MOVE WS-CT-REJECTED         TO RPT-BF-REJ.
043400     MOVE WS-CT-ACC-AMOUNT       TO RPT-BF-AMOUNT.
043500     WRITE RPT-FILE-RECORD FROM RPT-BKG-FOOTER.
