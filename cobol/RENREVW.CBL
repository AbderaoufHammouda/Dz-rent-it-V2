000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     RENREVW.
000400 AUTHOR.         M. OKAFOR.
000500 INSTALLATION.   THE SYSTEMS GROUP.
000600 DATE-WRITTEN.   SEPTEMBER 1995.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*    RENREVW  --  REVIEW BATCH STEP                              *
001200*                                                                *
001300*    STEP 4 OF THE NIGHTLY RUN.  A REVIEW MAY ONLY BE LEFT ON A   *
001400*    COMPLETED BOOKING, BY THE RENTER (RATING THE OWNER) OR THE   *
001500*    OWNER (RATING THE RENTER) -- NEVER BOTH DIRECTIONS FROM THE  *
001600*    SAME PARTY TWICE, AND NEVER A COMMENT SHORT ENOUGH TO BE     *
001700*    JUST "GOOD" OR "OK".  ON ACCEPTANCE THE REVIEWED PARTY'S     *
001800*    RATING AVERAGE AND REVIEW COUNT ON THE USER MASTER ARE       *
001900*    RECALCULATED FROM SCRATCH OVER EVERY REVIEW THEY HAVE EVER   *
002000*    RECEIVED -- WE DO NOT KEEP A RUNNING SUM, SINCE THE VOLUME    *
002100*    IS SMALL AND A FULL RECALC CANNOT DRIFT.                     *
002200*                                                                *
002300*    CHANGE LOG                                                  *
002400*    ---------------------------------------------------------  *
002500*    950912  M.OKAFOR  ORIGINAL PROGRAM (RATINGS PROJECT).        *
002600*    970225  M.OKAFOR  WIDENED THE DISPOSITION FIELD ON THE       *
002700*                      REPORT LINE.  REN019                       *
002800*    981130  R.KLEIN   Y2K:  REVIEW-ID SEQUENCE NOW CARRIES A     *
002900*                      4-DIGIT MMDD SUFFIX INSTEAD OF 2-DIGIT.    *
003000*                      REN014                                     *
003050*    030512  R.KLEIN   RVQ-COMMENT/REV-COMMENT WIDENED BACK TO    *
003060*                      60 CHARACTERS -- 240-CHECK-COMMENT-LENGTH  *
003070*                      TRIMMED-LENGTH ARITHMETIC UPDATED TO       *
003080*                      MATCH.  REN034                             *
003100*                                                                *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.   IBM-370.
003600 OBJECT-COMPUTER.   IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT BOOKING-FILE       ASSIGN TO BOOKFILE
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS WS-BKG-STATUS.
004400     SELECT USER-MASTER        ASSIGN TO USERMSTR
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WS-USR-STATUS.
004700     SELECT USER-MASTER-OUT    ASSIGN TO USEROUT
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-USO-STATUS.
005000     SELECT REVIEW-FILE        ASSIGN TO REVWFILE
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-REV-STATUS.
005300     SELECT REVIEW-FILE-OUT    ASSIGN TO REVWOUT
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-RVO-STATUS.
005600     SELECT REVIEW-REQUESTS    ASSIGN TO REVWREQS
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-RVQ-STATUS.
005900     SELECT RUN-REPORT         ASSIGN TO RUNRPT
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-RPT-STATUS.
006200******************************************************************
006300 DATA DIVISION.
006400 FILE SECTION.
006500*
006600 FD  BOOKING-FILE
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD.
006900 01  BKG-FILE-RECORD.
007000     COPY RENBKGC.
007100*
007200 FD  USER-MASTER
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD.
007500 01  USR-FILE-RECORD.
007600     COPY RENUSRC.
007700*
007800 FD  USER-MASTER-OUT
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD.
008100 01  USO-FILE-RECORD.
008200     COPY RENUSRC.
008300*
008400 FD  REVIEW-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD.
008700 01  REV-FILE-RECORD.
008800     COPY RENRVRC.
008900*
009000 FD  REVIEW-FILE-OUT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD.
009300 01  RVO-FILE-RECORD.
009400     COPY RENRVRC.
009500*
009600 FD  REVIEW-REQUESTS
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD.
009900 01  RVQ-FILE-RECORD.
010000     COPY RENRVQC.
010100*
010200 FD  RUN-REPORT
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD.
010500 01  RPT-FILE-RECORD             PIC X(132).
010600******************************************************************
010700 WORKING-STORAGE SECTION.
010800*
010900 01  WS-FILE-STATUSES.
011000     05  WS-BKG-STATUS               PIC XX VALUE '00'.
011100     05  WS-USR-STATUS               PIC XX VALUE '00'.
011200     05  WS-USO-STATUS               PIC XX VALUE '00'.
011300     05  WS-REV-STATUS               PIC XX VALUE '00'.
011400     05  WS-RVO-STATUS               PIC XX VALUE '00'.
011500     05  WS-RVQ-STATUS               PIC XX VALUE '00'.
011600     05  WS-RPT-STATUS               PIC XX VALUE '00'.
011700*
011800 01  WS-EOF-SWITCHES.
011900     05  WS-BKG-EOF-SW               PIC X VALUE 'N'.
012000         88  WS-BKG-EOF                  VALUE 'Y'.
012100     05  WS-USR-EOF-SW               PIC X VALUE 'N'.
012200         88  WS-USR-EOF                  VALUE 'Y'.
012300     05  WS-REV-EOF-SW               PIC X VALUE 'N'.
012400         88  WS-REV-EOF                  VALUE 'Y'.
012500     05  WS-RVQ-EOF-SW               PIC X VALUE 'N'.
012600         88  WS-RVQ-EOF                  VALUE 'Y'.
012700*
012800 01  WS-BOOKING-TABLE.
012900     05  WS-BKG-COUNT                PIC S9(5) COMP VALUE +0.
013000     05  WS-BKG-ENTRY OCCURS 5000 TIMES
013100                     INDEXED BY WS-BKG-IDX.
013200         COPY RENBKGC.
013300*
013400 01  WS-USER-TABLE.
013500     05  WS-USR-COUNT                PIC S9(5) COMP VALUE +0.
013600     05  WS-USR-ENTRY OCCURS 3000 TIMES
013700                     INDEXED BY WS-USR-IDX.
013800         COPY RENUSRC.
013900*
014000 01  WS-REVIEW-TABLE.
014100     05  WS-REV-COUNT                PIC S9(5) COMP VALUE +0.
014200     05  WS-REV-ENTRY OCCURS 9000 TIMES
014300                     INDEXED BY WS-REV-IDX.
014400         COPY RENRVRC.
014500 01  WS-REVIEW-TABLE-R REDEFINES WS-REVIEW-TABLE.
014600     05  FILLER                      PIC S9(5) COMP.
014700     05  WS-RVR-ENTRY OCCURS 9000 TIMES
014800                     INDEXED BY WS-RVR-IDX.
014900         10  FILLER                  PIC X(36).
015000         10  WS-RVR-REVIEWED-ID      PIC X(12).
015100         10  FILLER                  PIC X(15).
015200         10  WS-RVR-RATING           PIC 9(01).
015300         10  FILLER                  PIC X(60).
015400*
015500 01  WS-RUN-DATE                     PIC 9(08).
015600 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
015700     05  WS-RUN-YEAR                 PIC 9(04).
015800     05  WS-RUN-MONTH                PIC 9(02).
015900     05  WS-RUN-DAY                  PIC 9(02).
016000*
016100 01  WS-RVID-WORK                    PIC X(12).
016200 01  WS-RVID-WORK-R REDEFINES WS-RVID-WORK.
016300     05  WS-RVID-PREFIX              PIC X(02).
016400     05  WS-RVID-SEQ                 PIC 9(06).
016500     05  WS-RVID-MMDD                PIC 9(04).
016600*
016700 01  WS-CURRENT-REV-SEQ              PIC S9(6) COMP VALUE +0.
016800*
016900 01  WS-FOUND-BKG-SW                 PIC X VALUE 'N'.
017000     88  WS-BKG-WAS-FOUND                VALUE 'Y'.
017100 01  WS-MATCH-BKG-IDX                PIC S9(5) COMP VALUE +0.
017200*
017300 77  WS-DUP-FOUND-SW                 PIC X VALUE 'N'.
017400     88  WS-DUP-WAS-FOUND                VALUE 'Y'.
017500*
017600 01  WS-FOUND-USR-SW                 PIC X VALUE 'N'.
017700     88  WS-USR-WAS-FOUND                VALUE 'Y'.
017800 01  WS-MATCH-USR-IDX                PIC S9(5) COMP VALUE +0.
017900*
018000 01  WS-REVIEW-OK-SW                 PIC X VALUE 'Y'.
018100     88  WS-REVIEW-IS-OK                 VALUE 'Y'.
018200 01  WS-REJECT-REASON                PIC X(18) VALUE SPACES.
018300*
018400 01  WS-DIRECTION                    PIC X(15) VALUE SPACES.
018500 01  WS-REVIEWED-ID                  PIC X(12) VALUE SPACES.
018600*
018700 01  WS-COMMENT-FIELDS.
018800     05  WS-LEAD-SPACES              PIC S9(3) COMP VALUE +0.
018900     05  WS-TRAIL-SPACES             PIC S9(3) COMP VALUE +0.
019000     05  WS-TRIMMED-LEN              PIC S9(3) COMP VALUE +0.
019100*
019200 01  WS-RATING-FIELDS.
019300     05  WS-RATING-SUM               PIC S9(7) COMP VALUE +0.
019400     05  WS-RATING-COUNT             PIC S9(5) COMP VALUE +0.
019500     05  WS-RATING-AVG               PIC 9V99 VALUE 0.
019600*
019700 01  WS-CONTROL-TOTALS.
019800     05  WS-CT-ACCEPTED              PIC S9(7) COMP VALUE +0.
019900     05  WS-CT-REJECTED              PIC S9(7) COMP VALUE +0.
020000     05  WS-CT-USERS-UPDATED         PIC S9(7) COMP VALUE +0.
020100*
020200 COPY RENRPTC.
020300*
020400 LINKAGE SECTION.
020500 01  LK-RUN-DATE-PARM                PIC 9(08).
020600******************************************************************
020700 PROCEDURE DIVISION USING LK-RUN-DATE-PARM.
020800******************************************************************
020900*
021000 000-MAIN.
021100     MOVE LK-RUN-DATE-PARM   TO WS-RUN-DATE.
021200     PERFORM 700-OPEN-FILES.
021300     PERFORM 710-LOAD-BOOKING-TABLE.
021400     PERFORM 715-LOAD-USER-TABLE.
021500     PERFORM 718-LOAD-REVIEW-TABLE.
021600     PERFORM 800-REPORT-SECTION-START.
021700     PERFORM 100-PROCESS-REVIEWS
021800             UNTIL WS-RVQ-EOF.
021900     PERFORM 720-WRITE-REVIEW-TABLE.
022000     PERFORM 725-WRITE-USER-TABLE.
022100     PERFORM 850-REPORT-TOTALS.
022200     PERFORM 790-CLOSE-FILES.
022300     GOBACK.
022400*
022500******************************************************************
022600*   700-SERIES  --  FILE OPEN/CLOSE/LOAD/UNLOAD                  *
022700******************************************************************
022800 700-OPEN-FILES.
022900     OPEN INPUT  BOOKING-FILE.
023000     OPEN INPUT  USER-MASTER.
023100     OPEN OUTPUT USER-MASTER-OUT.
023200     OPEN INPUT  REVIEW-FILE.
023300     OPEN OUTPUT REVIEW-FILE-OUT.
023400     OPEN INPUT  REVIEW-REQUESTS.
023500     OPEN EXTEND RUN-REPORT.
023600*
023700 710-LOAD-BOOKING-TABLE.
023800     PERFORM 711-READ-BOOKING-FILE.
023900     PERFORM 712-ADD-BOOKING-ENTRY
024000             UNTIL WS-BKG-EOF.
024100*
024200 711-READ-BOOKING-FILE.
024300     READ BOOKING-FILE INTO BKG-FILE-RECORD
024400         AT END
024500             MOVE 'Y' TO WS-BKG-EOF-SW
024600     END-READ.
024700*
024800 712-ADD-BOOKING-ENTRY.
024900     ADD 1 TO WS-BKG-COUNT.
025000     SET WS-BKG-IDX TO WS-BKG-COUNT.
025100     MOVE BKG-FILE-RECORD TO WS-BKG-ENTRY (WS-BKG-IDX).
025200     PERFORM 711-READ-BOOKING-FILE.
025300*
025400 715-LOAD-USER-TABLE.
025500     PERFORM 716-READ-USER-MASTER.
025600     PERFORM 717-ADD-USER-ENTRY
025700             UNTIL WS-USR-EOF.
025800*
025900 716-READ-USER-MASTER.
026000     READ USER-MASTER INTO USR-FILE-RECORD
026100         AT END
026200             MOVE 'Y' TO WS-USR-EOF-SW
026300     END-READ.
026400*
026500 717-ADD-USER-ENTRY.
026600     ADD 1 TO WS-USR-COUNT.
026700     SET WS-USR-IDX TO WS-USR-COUNT.
026800     MOVE USR-FILE-RECORD TO WS-USR-ENTRY (WS-USR-IDX).
026900     PERFORM 716-READ-USER-MASTER.
027000*
027100 718-LOAD-REVIEW-TABLE.
027200     PERFORM 719-READ-REVIEW-FILE.
027300     PERFORM 719-ADD-REVIEW-ENTRY
027400             UNTIL WS-REV-EOF.
027500*
027600 719-READ-REVIEW-FILE.
027700     READ REVIEW-FILE INTO REV-FILE-RECORD
027800         AT END
027900             MOVE 'Y' TO WS-REV-EOF-SW
028000     END-READ.
028100*
028200 719-ADD-REVIEW-ENTRY.
028300     ADD 1 TO WS-REV-COUNT.
028400     SET WS-REV-IDX TO WS-REV-COUNT.
028500     MOVE REV-FILE-RECORD TO WS-REV-ENTRY (WS-REV-IDX).
028600     PERFORM 719-READ-REVIEW-FILE.
028700*
028800 720-WRITE-REVIEW-TABLE.
028900     SET WS-REV-IDX TO 1.
028950     PERFORM 721-WRITE-ONE-REVIEW
029000             WS-REV-COUNT TIMES.
029050*
029100 721-WRITE-ONE-REVIEW.
029150     MOVE WS-REV-ENTRY (WS-REV-IDX) TO RVO-FILE-RECORD.
029200     WRITE RVO-FILE-RECORD.
029300     SET WS-REV-IDX UP BY 1.
029400*
029500*
029600 725-WRITE-USER-TABLE.
029700     SET WS-USR-IDX TO 1.
029750     PERFORM 726-WRITE-ONE-USER
029800             WS-USR-COUNT TIMES.
029850*
029900 726-WRITE-ONE-USER.
029950     MOVE WS-USR-ENTRY (WS-USR-IDX) TO USO-FILE-RECORD.
030000     WRITE USO-FILE-RECORD.
030100     SET WS-USR-IDX UP BY 1.
030200*
030400 790-CLOSE-FILES.
030500     CLOSE BOOKING-FILE, USER-MASTER, USER-MASTER-OUT,
030600           REVIEW-FILE, REVIEW-FILE-OUT, REVIEW-REQUESTS,
030700           RUN-REPORT.
030800*
030900******************************************************************
031000*   100-SERIES  --  REVIEW-REQUEST PROCESSING LOOP               *
031100******************************************************************
031200 100-PROCESS-REVIEWS.
031300     READ REVIEW-REQUESTS INTO RVQ-FILE-RECORD
031400         AT END
031500             MOVE 'Y' TO WS-RVQ-EOF-SW
031600     END-READ.
031700     IF NOT WS-RVQ-EOF
031800         MOVE 'Y' TO WS-REVIEW-OK-SW
031900         MOVE SPACES TO WS-REJECT-REASON
032000         PERFORM 200-VALIDATE-REVIEW
032100         IF WS-REVIEW-IS-OK
032200             PERFORM 300-ACCEPT-REVIEW
032300         ELSE
032400             PERFORM 299-REJECT-REVIEW
032500         END-IF
032600         PERFORM 830-REPORT-REVIEW-LINE
032700     END-IF.
032800*
032900******************************************************************
033000*   200-SERIES  --  REVIEW ELIGIBILITY VALIDATION                *
033100******************************************************************
033200 200-VALIDATE-REVIEW.
033300     PERFORM 210-FIND-BOOKING.
033400     IF NOT WS-BKG-WAS-FOUND
033500         MOVE 'N' TO WS-REVIEW-OK-SW
033600         MOVE 'REVIEW-NOT-ALLOWED' TO WS-REJECT-REASON
033700     ELSE
033800         IF BKG-STATUS (WS-MATCH-BKG-IDX) NOT = 'COMPLETED      '
033900             MOVE 'N' TO WS-REVIEW-OK-SW
034000             MOVE 'REVIEW-NOT-ALLOWED' TO WS-REJECT-REASON
034100         ELSE
034200             PERFORM 220-DERIVE-DIRECTION
034300         END-IF
034400     END-IF.
034500     IF WS-REVIEW-IS-OK
034600         PERFORM 230-CHECK-DUPLICATE
034700     END-IF.
034800     IF WS-REVIEW-IS-OK
034900         PERFORM 240-CHECK-COMMENT-LENGTH
035000     END-IF.
035100     IF WS-REVIEW-IS-OK
035200         IF RVQ-RATING < 1 OR RVQ-RATING > 5
035300             MOVE 'N' TO WS-REVIEW-OK-SW
035400             MOVE 'REVIEW-NOT-ALLOWED' TO WS-REJECT-REASON
035500         END-IF
035600     END-IF.
035700*
035800 210-FIND-BOOKING.
035900     MOVE 'N' TO WS-FOUND-BKG-SW.
036000     SET WS-BKG-IDX TO 1.
036100     SEARCH WS-BKG-ENTRY
036200         AT END
036300             MOVE 'N' TO WS-FOUND-BKG-SW
036400         WHEN BKG-ID (WS-BKG-IDX) = RVQ-BOOKING-ID
036500             MOVE 'Y' TO WS-FOUND-BKG-SW
036600             SET WS-MATCH-BKG-IDX TO WS-BKG-IDX
036700     END-SEARCH.
036800*
036900 220-DERIVE-DIRECTION.
037000     IF RVQ-REVIEWER-ID = BKG-RENTER-ID (WS-MATCH-BKG-IDX)
037100         MOVE 'RENTER-TO-OWNER' TO WS-DIRECTION
037200         MOVE BKG-OWNER-ID (WS-MATCH-BKG-IDX) TO WS-REVIEWED-ID
037300     ELSE
037400         IF RVQ-REVIEWER-ID = BKG-OWNER-ID (WS-MATCH-BKG-IDX)
037500             MOVE 'OWNER-TO-RENTER' TO WS-DIRECTION
037600             MOVE BKG-RENTER-ID (WS-MATCH-BKG-IDX) TO WS-REVIEWED-ID
037700         ELSE
037800             MOVE 'N' TO WS-REVIEW-OK-SW
037900             MOVE 'REVIEW-NOT-ALLOWED' TO WS-REJECT-REASON
038000         END-IF
038100     END-IF.
038200*
038300 230-CHECK-DUPLICATE.
038400     MOVE 'N' TO WS-DUP-FOUND-SW.
038500     SET WS-REV-IDX TO 1.
038600     SEARCH WS-REV-ENTRY
038650         AT END
038700             CONTINUE
038750         WHEN REV-BOOKING-ID (WS-REV-IDX) = RVQ-BOOKING-ID
038800             AND REV-REVIEWER-ID (WS-REV-IDX) = RVQ-REVIEWER-ID
038850             AND REV-DIRECTION (WS-REV-IDX) = WS-DIRECTION
038900             MOVE 'Y' TO WS-DUP-FOUND-SW
038950     END-SEARCH.
039000     IF WS-DUP-WAS-FOUND
039050         MOVE 'N' TO WS-REVIEW-OK-SW
039100         MOVE 'REVIEW-NOT-ALLOWED' TO WS-REJECT-REASON
039150     END-IF.
039700*
039800 240-CHECK-COMMENT-LENGTH.
039900     MOVE 0 TO WS-LEAD-SPACES WS-TRAIL-SPACES.
040000     INSPECT RVQ-COMMENT TALLYING WS-LEAD-SPACES
040100             FOR LEADING SPACES.
040200     INSPECT RVQ-COMMENT TALLYING WS-TRAIL-SPACES
040300             FOR TRAILING SPACES.
040400     COMPUTE WS-TRIMMED-LEN =
040500             60 - WS-LEAD-SPACES - WS-TRAIL-SPACES.
040600     IF WS-TRIMMED-LEN < 0
040700         MOVE 0 TO WS-TRIMMED-LEN
040800     END-IF.
040900     IF WS-TRIMMED-LEN < 10
041000         MOVE 'N' TO WS-REVIEW-OK-SW
041100         MOVE 'REVIEW-NOT-ALLOWED' TO WS-REJECT-REASON
041200     END-IF.
041300*
041400******************************************************************
041500*   300-SERIES  --  ACCEPT / RECOMPUTE / REJECT DISPOSITION       *
041600******************************************************************
041700 300-ACCEPT-REVIEW.
041800     ADD 1 TO WS-CURRENT-REV-SEQ.
041900     MOVE 'RV'               TO WS-RVID-PREFIX.
042000     MOVE WS-CURRENT-REV-SEQ TO WS-RVID-SEQ.
042100     MOVE WS-RUN-MONTH       TO WS-RVID-MMDD (1:2).
042200     MOVE WS-RUN-DAY         TO WS-RVID-MMDD (3:2).
042300*
042400     ADD 1 TO WS-REV-COUNT.
042500     SET WS-REV-IDX TO WS-REV-COUNT.
042600     MOVE WS-RVID-WORK           TO REV-ID (WS-REV-IDX).
042700     MOVE RVQ-BOOKING-ID         TO REV-BOOKING-ID (WS-REV-IDX).
042800     MOVE RVQ-REVIEWER-ID        TO REV-REVIEWER-ID (WS-REV-IDX).
042900     MOVE WS-REVIEWED-ID         TO REV-REVIEWED-ID (WS-REV-IDX).
043000     MOVE WS-DIRECTION           TO REV-DIRECTION (WS-REV-IDX).
043100     MOVE RVQ-RATING             TO REV-RATING (WS-REV-IDX).
043200     MOVE RVQ-COMMENT            TO REV-COMMENT (WS-REV-IDX).
043300*
043400     ADD 1 TO WS-CT-ACCEPTED.
043500     MOVE 'ACCEPTED'         TO WS-REJECT-REASON.
043600     PERFORM 310-RECOMPUTE-RATING.
043700*
043800 310-RECOMPUTE-RATING.
043900     MOVE 'N' TO WS-FOUND-USR-SW.
044000     SET WS-USR-IDX TO 1.
044100     SEARCH WS-USR-ENTRY
044200         AT END
044300             MOVE 'N' TO WS-FOUND-USR-SW
044400         WHEN USR-ID (WS-USR-IDX) = WS-REVIEWED-ID
044500             MOVE 'Y' TO WS-FOUND-USR-SW
044600             SET WS-MATCH-USR-IDX TO WS-USR-IDX
044700     END-SEARCH.
044800     IF WS-USR-WAS-FOUND
044900         MOVE 0 TO WS-RATING-SUM WS-RATING-COUNT
045000         SET WS-RVR-IDX TO 1
045050         PERFORM 315-ADD-ONE-RATING
045100                 WS-REV-COUNT TIMES
045800         IF WS-RATING-COUNT > 0
045900             COMPUTE WS-RATING-AVG ROUNDED =
046000                     WS-RATING-SUM / WS-RATING-COUNT
046100         ELSE
046200             MOVE 0 TO WS-RATING-AVG
046300         END-IF
046400         MOVE WS-RATING-AVG      TO USR-RATING-AVG (WS-MATCH-USR-IDX)
046500         MOVE WS-RATING-COUNT    TO USR-REVIEW-COUNT (WS-MATCH-USR-IDX)
046600         ADD 1 TO WS-CT-USERS-UPDATED
046700         PERFORM 835-REPORT-RATING-LINE
046800     END-IF.
046850*
046870 315-ADD-ONE-RATING.
046880     IF WS-RVR-REVIEWED-ID (WS-RVR-IDX) = WS-REVIEWED-ID
046890         ADD WS-RVR-RATING (WS-RVR-IDX) TO WS-RATING-SUM
046895         ADD 1 TO WS-RATING-COUNT
046898     END-IF.
046899     SET WS-RVR-IDX UP BY 1.
046900*
047000 299-REJECT-REVIEW.
047100     ADD 1 TO WS-CT-REJECTED.
047200*
047300******************************************************************
047400*   800-SERIES  --  RUN-REPORT PRINTING                          *
047500******************************************************************
047600 800-REPORT-SECTION-START.
047700     MOVE SPACES TO RPT-RUN-HEADER.
047800     MOVE 'REVIEW'                TO RPT-RH-STEP-NAME.
047900     MOVE WS-RUN-MONTH           TO RPT-RH-MM.
048000     MOVE WS-RUN-DAY             TO RPT-RH-DD.
048100     MOVE WS-RUN-YEAR (3:2)      TO RPT-RH-YY.
048200     WRITE RPT-FILE-RECORD FROM RPT-RUN-HEADER.
048300     MOVE SPACES TO RPT-SECTION-BANNER.
048400     MOVE 'REVIEW -- SUBMISSION DISPOSITIONS'
048500                                 TO RPT-SB-TITLE.
048600     WRITE RPT-FILE-RECORD FROM RPT-SECTION-BANNER.
048700*
048800 830-REPORT-REVIEW-LINE.
048900     MOVE SPACES TO RPT-REV-DETAIL.
049000     MOVE RVQ-BOOKING-ID         TO RPT-RD-BOOKING-ID.
049100     MOVE RVQ-REVIEWER-ID        TO RPT-RD-REVIEWER-ID.
049200     MOVE WS-REJECT-REASON       TO RPT-RD-DISP.
049300     WRITE RPT-FILE-RECORD FROM RPT-REV-DETAIL.
049400*
049500 835-REPORT-RATING-LINE.
049600     MOVE SPACES TO RPT-REV-RATING-LINE.
049700     MOVE WS-REVIEWED-ID         TO RPT-RL-USER-ID.
049800     MOVE WS-RATING-AVG          TO RPT-RL-AVG.
049900     MOVE WS-RATING-COUNT        TO RPT-RL-COUNT.
050000     WRITE RPT-FILE-RECORD FROM RPT-REV-RATING-LINE.
050100*
050200 850-REPORT-TOTALS.
050300     MOVE SPACES TO RPT-REV-FOOTER.
050400     MOVE WS-CT-ACCEPTED         TO RPT-VF-ACC.
050500     MOVE WS-CT-REJECTED         TO RPT-VF-REJ.
050600     MOVE WS-CT-USERS-UPDATED    TO RPT-VF-USERS.
050700     WRITE RPT-FILE-RECORD FROM RPT-REV-FOOTER.
