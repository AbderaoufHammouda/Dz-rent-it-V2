000100******************************************************************
000200*                                                                *
000300*    RENTRQC  --  TRANSITION-REQUEST INPUT RECORD LAYOUT         *
000400*    DZ-RENTIT BATCH RULE ENGINE  -  THE SYSTEMS GROUP           *
000500*                                                                *
000600*    ONE ROW PER STATUS-CHANGE REQUEST FED TO RENBTRN.  THE      *
000700*    "NOW" TIMESTAMP TRAVELS WITH EACH REQUEST SO THE STATE      *
000800*    MACHINE CAN BE RE-RUN AGAINST OLD REQUEST FILES (TESTING).  *
000900*                                                                *
001000*    CHANGE LOG                                                  *
001100*    ---------------------------------------------------------  *
001200*    900408  D.STOUT   ORIGINAL LAYOUT.                          *
001300*    990203  T.WEBB    Y2K:  TRN-CURRENT-TS WIDENED TO 9(14)     *
001400*                      (WAS 9(12), CENTURY-BLIND).  REN014       *
001450*    020714  R.KLEIN   HELP DESK TICKET REN029 FOLLOW-UP --      *
001460*                      CONFIRMED TRN-CURRENT-TS SPLITS CLEANLY   *
001470*                      INTO THE NEW DATE/HH/MM/SS VIEW ADDED IN  *
001480*                      RENBTRN -- NO LAYOUT CHANGE NEEDED HERE.  *
001490*                      REN029                                    *
001500*                                                                *
001600******************************************************************
001700 01  RENTRQ-RECORD.
001800     05  TRN-BOOKING-ID              PIC X(12).
001900     05  TRN-NEW-STATUS              PIC X(15).
002000     05  TRN-ACTOR-ID                PIC X(12).
002100     05  TRN-CURRENT-TS              PIC 9(14).
002200     05  FILLER                      PIC X(03).
