000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     RENPRIC.
000400 AUTHOR.         D. STOUT.
000500 INSTALLATION.   THE SYSTEMS GROUP.
000600 DATE-WRITTEN.   FEBRUARY 1990.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*    RENPRIC  --  RENTAL PRICING SUBROUTINE                      *
001200*                                                                *
001300*    PURE CALCULATION -- NO FILES.  GIVEN A DAILY RATE AND A     *
001400*    START/END DATE PAIR, RETURNS THE INCLUSIVE DAY COUNT AND    *
001500*    THE TIERED-DISCOUNT PRICING SNAPSHOT.  CALLED BY RENBKCR    *
001600*    ONCE PER ACCEPTED BOOKING REQUEST; THE RETURNED FIELDS ARE  *
001700*    COPIED STRAIGHT INTO THE BOOKING RECORD AND NEVER           *
001800*    RECOMPUTED LATER.                                           *
001900*                                                                *
002000*    ALL MONEY ARITHMETIC IS ROUNDED HALF-UP AT EACH STEP --     *
002100*    NEVER CARRY UNROUNDED FRACTIONS OF A DINAR FORWARD.         *
002200*                                                                *
002300*    CHANGE LOG                                                  *
002400*    ---------------------------------------------------------  *
002500*    900211  D.STOUT   ORIGINAL ROUTINE.                         *
002600*    900914  D.STOUT   SPLIT DISCOUNT OUT OF BASE TOTAL INTO ITS *
002700*                      OWN RATE/AMOUNT PAIR (DISCOUNT-TIER PROJ, *
002800*                      SEE RENBKGC CHANGE LOG SAME DATE).        *
002900*    040305  R.KLEIN   30-DAY TIER RAISED FROM 15% TO 20% PER    *
003000*                      PRICING COMMITTEE MEMO 04-118.  REN038    *
003100*                                                                *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.   IBM-370.
003600 OBJECT-COMPUTER.   IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900******************************************************************
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200*
004300 01  WS-START-DATE                   PIC 9(08).
004400 01  WS-START-DATE-R REDEFINES WS-START-DATE.
004500     05  WS-START-YEAR               PIC 9(04).
004600     05  WS-START-MONTH              PIC 9(02).
004700     05  WS-START-DAY                PIC 9(02).
004800*
004900 01  WS-END-DATE                     PIC 9(08).
005000 01  WS-END-DATE-R REDEFINES WS-END-DATE.
005100     05  WS-END-YEAR                 PIC 9(04).
005200     05  WS-END-MONTH                PIC 9(02).
005300     05  WS-END-DAY                  PIC 9(02).
005400*
005500 01  WS-START-DAYNO                  PIC S9(09) COMP-3 VALUE +0.
005600 01  WS-END-DAYNO                    PIC S9(09) COMP-3 VALUE +0.
005700*
005800 01  WS-DISCOUNT-TIER-TABLE.
005900     05  FILLER                      PIC 9(03)V99 VALUE 000.00.
006000     05  FILLER                      PIC 9(03)V99 VALUE 007.10.
006100     05  FILLER                      PIC 9(03)V99 VALUE 030.20.
006200 01  WS-DISCOUNT-TIER-R REDEFINES WS-DISCOUNT-TIER-TABLE.
006300     05  WS-TIER-ENTRY OCCURS 3 TIMES.
006400         10  WS-TIER-MIN-DAYS        PIC 9(03).
006500         10  WS-TIER-RATE            PIC 9V99.
006600*
006700 77  WS-SUB                          PIC S9(04) COMP VALUE +0.
006800*
006900 LINKAGE SECTION.
007000 01  LK-PRICE-PER-DAY                PIC 9(08)V99.
007100 01  LK-START-DATE                   PIC 9(08).
007200 01  LK-END-DATE                     PIC 9(08).
007300 01  LK-TOTAL-DAYS                   PIC 9(05).
007400 01  LK-BASE-TOTAL                   PIC 9(10)V99.
007500 01  LK-DISCOUNT-RATE                PIC 9V99.
007600 01  LK-DISCOUNT-AMT                 PIC 9(10)V99.
007700 01  LK-FINAL-TOTAL                  PIC 9(10)V99.
007800 01  LK-ERROR-FLAG                   PIC X(01).
007900     88  LK-INVALID-DATE-RANGE           VALUE 'Y'.
008000******************************************************************
008100 PROCEDURE DIVISION USING LK-PRICE-PER-DAY, LK-START-DATE,
008200         LK-END-DATE, LK-TOTAL-DAYS, LK-BASE-TOTAL,
008300         LK-DISCOUNT-RATE, LK-DISCOUNT-AMT, LK-FINAL-TOTAL,
008400         LK-ERROR-FLAG.
008500******************************************************************
008600*
008700 000-MAIN.
008800     MOVE 'N'            TO LK-ERROR-FLAG.
008900     MOVE ZEROS          TO LK-TOTAL-DAYS,   LK-BASE-TOTAL
009000                            LK-DISCOUNT-RATE, LK-DISCOUNT-AMT
009100                            LK-FINAL-TOTAL.
009200     MOVE LK-START-DATE  TO WS-START-DATE.
009300     MOVE LK-END-DATE    TO WS-END-DATE.
009400*
009500     PERFORM 100-VALIDATE-DATES.
009600     IF NOT LK-INVALID-DATE-RANGE
009700         PERFORM 200-CALC-DAYS
009800         PERFORM 300-CALC-DISCOUNT
009900         PERFORM 400-CALC-TOTALS
010000     END-IF.
010100     GOBACK.
010200*
010300 100-VALIDATE-DATES.
010400     IF LK-START-DATE NOT LESS THAN LK-END-DATE
010500         MOVE 'Y' TO LK-ERROR-FLAG
010600     END-IF.
010700*
010800 200-CALC-DAYS.
010900     CALL 'RENJULN' USING WS-START-DATE, WS-START-DAYNO.
011000     CALL 'RENJULN' USING WS-END-DATE,   WS-END-DAYNO.
011100     COMPUTE LK-TOTAL-DAYS =
011200             WS-END-DAYNO - WS-START-DAYNO + 1.
011300*
011400 300-CALC-DISCOUNT.
011500*    WALK THE TIER TABLE BACK-TO-FRONT SO THE FIRST MATCH IS THE
011600*    HIGHEST QUALIFYING TIER (30-DAY, THEN 7-DAY, ELSE 0%).
011700     MOVE ZERO TO LK-DISCOUNT-RATE.
011800     PERFORM 310-TEST-ONE-TIER THRU 310-EXIT
011900             VARYING WS-SUB FROM 3 BY -1 UNTIL WS-SUB < 1.
012000*
012050 310-TEST-ONE-TIER.
012100     IF LK-TOTAL-DAYS >= WS-TIER-MIN-DAYS (WS-SUB)
012200         MOVE WS-TIER-RATE (WS-SUB) TO LK-DISCOUNT-RATE
012300         MOVE 1 TO WS-SUB
012350     END-IF.
012400 310-EXIT.
012450     EXIT.
012500*
012600 400-CALC-TOTALS.
012700     COMPUTE LK-BASE-TOTAL ROUNDED =
012800             LK-PRICE-PER-DAY * LK-TOTAL-DAYS.
012900     COMPUTE LK-DISCOUNT-AMT ROUNDED =
013000             LK-BASE-TOTAL * LK-DISCOUNT-RATE.
013100     COMPUTE LK-FINAL-TOTAL =
013200             LK-BASE-TOTAL - LK-DISCOUNT-AMT.
